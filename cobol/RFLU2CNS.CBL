000100******************************************************************
000200* FECHA       : 15/06/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : RED DE FLUJOS IOT                                *
000500* PROGRAMA    : RFLU2CNS                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE TODOS LOS ARCHIVOS DE RESUMEN DURACION/    *
000800*             : PAQUETES (RFLUSD1-RFLUSD5) DE LA CARPETA DE      *
000900*             : RESUMENES, LOS REAGRUPA POR LLAVE (IP ORIGEN,    *
001000*             : IP DESTINO, FECHA) Y CALCULA PROMEDIO Y          *
001100*             : DESVIACION ESTANDAR POBLACIONAL DE LA DURACION   *
001200*             : Y DE LOS PAQUETES. NO CONSERVA ESTADO ENTRE      *
001300*             : CORRIDAS (SE RECALCULA TODO DESDE CERO).         *
001400* ARCHIVOS    : RFLUSD1-RFLUSD5 (ENTRADA), RFLUCNS (SALIDA)      *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. RFLU2CNS.
001900 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002000 INSTALLATION. BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
002100 DATE-WRITTEN. 15/06/1988.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002400******************************************************************
002500*                    REGISTRO DE CAMBIOS                         *
002600******************************************************************
002700* 15/06/88 EDRD REQ 88-0118 VERSION INICIAL DEL PROGRAMA.        *
002800* 19/06/88 EDRD REQ 88-0118 SE AGREGA EL CALCULO DE RAIZ         *
002900*               CUADRADA POR NEWTON-RAPHSON (NO HAY FUNCION      *
003000*               INTRINSECA DISPONIBLE EN ESTE COMPILADOR).       *
003100* 24/06/91 MALC REQ 91-0133 SE AMPLIA DE 3 A 5 LOS ARCHIVOS DE   *
003200*               RESUMEN DE ENTRADA (RFLUSD4, RFLUSD5).           *
003300* 30/12/98 EDRD REQ 98-Y2K SE REVISA QUE LAS FECHAS DE LOS       *
003400*               ARCHIVOS DE RESUMEN VENGAN EN FORMATO AAAA-MM-DD.*
003500* 04/01/99 EDRD REQ 98-Y2K SIN HALLAZGOS, SE CIERRA EL           *
003600*               REQUERIMIENTO DE CAMBIO DE SIGLO.                *
003700* 11/07/24 EDRD REQ 24-0152 SE CORRIGE EL CASO N=1, LA DESVIA-   *
003800*               CION SE FIJA EN CERO EN VEZ DE CALCULARLA.       *
003810* 16/07/24 EDRD REQ 24-0159 LOS CAMPOS PROMEDIO/DESVIACION SE    *
003820*               ESCRIBIAN EN EL CSV TAL COMO VIENEN EN DISPLAY,  *
003830*               SIN PUNTO DECIMAL Y CON EL SIGNO SOBREPUNZONADO  *
003840*               EN EL ULTIMO DIGITO; AHORA SE MUEVEN A LAS       *
003850*               RANURAS EDITADAS (...-EDIT) DEL COPY RFLUCNS     *
003860*               ANTES DEL STRING.                                *
003870* 18/07/24 EDRD REQ 24-0160 SPECIAL-NAMES TRAIA CLAUSULAS SIN    *
003880*               USO (TOP-OF-FORM/ASCII-NUMERICO/UPSI-0); SE DEJA *
003890*               UNICAMENTE LA CLAUSULA DE MONEDA "Q" DEL SHOP.   *
003892* 19/07/24 EDRD REQ 24-0161 RFLU-CNS-DSV-DURACION Y              *
003894*               RFLU-CNS-DSV-PAQUETES SE MOVIAN DE WKS-RAIZ-     *
003896*               RESULTADO SIN REDONDEAR (TRUNCABAN LOS DECIMALES *
003898*               5 Y 6); SE CAMBIA A COMPUTE ... ROUNDED.         *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RFLUSD1  ASSIGN TO RFLUSD1
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-RFLUSD1.
005100     SELECT RFLUSD2  ASSIGN TO RFLUSD2
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-RFLUSD2.
005400     SELECT RFLUSD3  ASSIGN TO RFLUSD3
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-RFLUSD3.
005700     SELECT RFLUSD4  ASSIGN TO RFLUSD4
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-RFLUSD4.
006000     SELECT RFLUSD5  ASSIGN TO RFLUSD5
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-RFLUSD5.
006300     SELECT RFLUCNS  ASSIGN TO RFLUCNS
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-RFLUCNS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  RFLUSD1 RECORDING MODE IS F.
006900 01  RFLU-LIN-SD1                    PIC X(200).
007000 FD  RFLUSD2 RECORDING MODE IS F.
007100 01  RFLU-LIN-SD2                    PIC X(200).
007200 FD  RFLUSD3 RECORDING MODE IS F.
007300 01  RFLU-LIN-SD3                    PIC X(200).
007400 FD  RFLUSD4 RECORDING MODE IS F.
007500 01  RFLU-LIN-SD4                    PIC X(200).
007600 FD  RFLUSD5 RECORDING MODE IS F.
007700 01  RFLU-LIN-SD5                    PIC X(200).
007800 FD  RFLUCNS RECORDING MODE IS F.
007900 01  RFLU-LIN-CNS                    PIC X(100).
008000 WORKING-STORAGE SECTION.
008100     COPY RFLUDPK.
008200     COPY RFLUCNS.
008300******************************************************************
008400*                VARIABLES DE FILE STATUS                       *
008500******************************************************************
008600 01  FS-RFLUSD1                      PIC 9(02) VALUE ZEROS.
008700 01  FS-RFLUSD2                      PIC 9(02) VALUE ZEROS.
008800 01  FS-RFLUSD3                      PIC 9(02) VALUE ZEROS.
008900 01  FS-RFLUSD4                      PIC 9(02) VALUE ZEROS.
009000 01  FS-RFLUSD5                      PIC 9(02) VALUE ZEROS.
009100 01  FS-RFLUCNS                      PIC 9(02) VALUE ZEROS.
009200******************************************************************
009300*       TABLA DE RANURAS DE ARCHIVOS DE RESUMEN (1 A 5)          *
009400******************************************************************
009500 01  WKS-TABLA-SLOTS.
009600     05  WKS-SLOT OCCURS 5 TIMES INDEXED BY IDX-SLOT.
009700         10  WKS-SLOT-NUMERO         PIC 9(01).
009800         10  WKS-SLOT-ABIERTO        PIC X(01) VALUE "N".
009900             88  WKS-SLOT-ESTA-ABIERTO      VALUE "S".
010000         10  WKS-SLOT-FIN            PIC X(01) VALUE "N".
010100             88  WKS-SLOT-TERMINADO         VALUE "S".
010200 77  WKS-SLOTS-ABIERTOS              PIC 9(01) COMP VALUE ZERO.
010300******************************************************************
010400*                TABLA DE LLAVES EN MEMORIA                      *
010500******************************************************************
010600 77  WKS-NUM-LLAVES                  PIC S9(04) COMP VALUE ZERO.
010700 01  WKS-TABLA-LLAVES.
010800     05  WKS-TAB-ENTRADA OCCURS 1 TO 2000 TIMES
010900                DEPENDING ON WKS-NUM-LLAVES
011000                INDEXED BY IDX-LLAVE.
011100         10  WKS-TAB-FECHA           PIC X(10).
011200         10  WKS-TAB-SRC-IP          PIC X(15).
011300         10  WKS-TAB-DST-IP          PIC X(15).
011400         10  WKS-TAB-CONTADOR        PIC S9(09)     COMP.
011500         10  WKS-TAB-SUM-DUR         PIC S9(11)V9(02) COMP-3.
011600         10  WKS-TAB-SUMSQ-DUR       PIC S9(15)V9(04) COMP-3.
011700         10  WKS-TAB-SUM-PAQ         PIC S9(11)       COMP-3.
011800         10  WKS-TAB-SUMSQ-PAQ       PIC S9(15)       COMP-3.
011900         10  FILLER                  PIC X(05).
012000 01  WKS-TABLA-LLAVES-ALT REDEFINES WKS-TABLA-LLAVES.
012100     05  WKS-TAB-CRUDO PIC X(79) OCCURS 1 TO 2000 TIMES
012200                DEPENDING ON WKS-NUM-LLAVES.
012300 77  WKS-IND-LLAVE-HALLADA           PIC X(01) VALUE "N".
012400     88  WKS-LLAVE-HALLADA                  VALUE "S".
012500******************************************************************
012600*         AREA DE TRABAJO PARA LA RAIZ CUADRADA (NEWTON)         *
012700******************************************************************
012800 01  WKS-RAIZ-AREA.
012900     05  WKS-RAIZ-ENTRADA            PIC S9(15)V9(06) COMP-3.
013000     05  WKS-RAIZ-APROX              PIC S9(15)V9(06) COMP-3.
013100     05  WKS-RAIZ-APROX-NVA          PIC S9(15)V9(06) COMP-3.
013200     05  WKS-RAIZ-RESULTADO          PIC S9(15)V9(06) COMP-3.
013300     05  WKS-RAIZ-ITER               PIC 9(02)        COMP.
013400     05  FILLER                      PIC X(05).
013500******************************************************************
013600*                AREA DE PARTICION DEL RENGLON CSV               *
013700******************************************************************
013800 01  WKS-COLUMNAS-CSV.
013900     05  WKS-COL                     PIC X(25) OCCURS 5 TIMES.
014000     05  FILLER                      PIC X(02).
014100 77  WKS-NUM-COLUMNAS-LEIDAS         PIC 9(02) COMP VALUE ZERO.
014200******************************************************************
014300*                VARIABLES DE CALCULO ESTADISTICO                *
014400******************************************************************
014500 01  WKS-CALCULO.
014600     05  WKS-N-LLAVE                 PIC S9(09) COMP-3.
014700     05  WKS-MEDIA                   PIC S9(09)V9(06) COMP-3.
014800     05  WKS-VARIANZA                PIC S9(15)V9(06) COMP-3.
014900     05  FILLER                      PIC X(05).
015000******************************************************************
015100*                ESTADISTICAS DE LA CORRIDA                      *
015200******************************************************************
015300 01  WKS-ESTADISTICAS.
015400     05  WKS-REG-LEIDOS              PIC 9(07) COMP VALUE ZERO.
015500     05  WKS-REG-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
015600     05  WKS-ARCHIVOS-PROCESADOS     PIC 9(01) COMP VALUE ZERO.
015700     05  WKS-LLAVES-ESCRITAS         PIC 9(05) COMP VALUE ZERO.
015800     05  FILLER                      PIC X(04).
015900 01  WKS-MASCARA                     PIC ZZZ,ZZZ,ZZ9.
016000 77  WKS-GUIONES                     PIC X(60) VALUE ALL "=".
016100 PROCEDURE DIVISION.
016200 100-MAIN SECTION.
016300     PERFORM 110-ABRE-ARCHIVOS-RESUMEN
016400     PERFORM 200-LEE-ARCHIVOS-RESUMEN
016600     PERFORM 500-ESCRIBE-CONSOLIDADO
016700     PERFORM 800-ESTADISTICAS
016800     PERFORM 900-CIERRA-ARCHIVOS
016900     STOP RUN.
017000 100-MAIN-E. EXIT.
017100******************************************************************
017200*    SECCION PARA ABRIR LAS RANURAS DE ARCHIVOS DE RESUMEN       *
017300*    UNA RANURA SIN ARCHIVO (FS = 35) NO ES ERROR, SE OMITE      *
017400******************************************************************
017500 110-ABRE-ARCHIVOS-RESUMEN SECTION.
017600     OPEN OUTPUT RFLUCNS
017700     IF FS-RFLUCNS NOT = 0
017800        DISPLAY WKS-GUIONES UPON CONSOLE
017900        DISPLAY "RFLU2CNS - ERROR AL ABRIR RFLUCNS" UPON CONSOLE
018000        DISPLAY "FS-RFLUCNS = (" FS-RFLUCNS ")" UPON CONSOLE
018100        DISPLAY WKS-GUIONES UPON CONSOLE
018200        MOVE 91 TO RETURN-CODE
018300        STOP RUN
018400     END-IF
018700     MOVE SPACES TO RFLU-LIN-CNS
018750     STRING "date,src_ip,dst_ip,avg_duration,stddev_duration,"
018800            "avg_pkts,stddev_pkts" DELIMITED BY SIZE
018900         INTO RFLU-LIN-CNS
019000     END-STRING
019100     WRITE RFLU-LIN-CNS
019200     OPEN INPUT RFLUSD1
019300     IF FS-RFLUSD1 = 0
019400        ADD 1 TO WKS-SLOTS-ABIERTOS
019500     END-IF
019600     OPEN INPUT RFLUSD2
019700     IF FS-RFLUSD2 = 0
019800        ADD 1 TO WKS-SLOTS-ABIERTOS
019900     END-IF
020000     OPEN INPUT RFLUSD3
020100     IF FS-RFLUSD3 = 0
020200        ADD 1 TO WKS-SLOTS-ABIERTOS
020300     END-IF
020400     OPEN INPUT RFLUSD4
020500     IF FS-RFLUSD4 = 0
020600        ADD 1 TO WKS-SLOTS-ABIERTOS
020700     END-IF
020800     OPEN INPUT RFLUSD5
020900     IF FS-RFLUSD5 = 0
021000        ADD 1 TO WKS-SLOTS-ABIERTOS
021100     END-IF.
021200 110-ABRE-ARCHIVOS-RESUMEN-E. EXIT.
021300******************************************************************
021400*    SECCION QUE RECORRE LAS 5 RANURAS Y ACUMULA CADA RENGLON    *
021500******************************************************************
021600 200-LEE-ARCHIVOS-RESUMEN SECTION.
021700     IF FS-RFLUSD1 = 0
021800        PERFORM 210-PROCESA-RFLUSD1
021900        ADD 1 TO WKS-ARCHIVOS-PROCESADOS
022000     END-IF
022100     IF FS-RFLUSD2 = 0
022200        PERFORM 220-PROCESA-RFLUSD2
022300        ADD 1 TO WKS-ARCHIVOS-PROCESADOS
022400     END-IF
022500     IF FS-RFLUSD3 = 0
022600        PERFORM 230-PROCESA-RFLUSD3
022700        ADD 1 TO WKS-ARCHIVOS-PROCESADOS
022800     END-IF
022900     IF FS-RFLUSD4 = 0
023000        PERFORM 240-PROCESA-RFLUSD4
023100        ADD 1 TO WKS-ARCHIVOS-PROCESADOS
023200     END-IF
023300     IF FS-RFLUSD5 = 0
023400        PERFORM 250-PROCESA-RFLUSD5
023500        ADD 1 TO WKS-ARCHIVOS-PROCESADOS
023600     END-IF.
023700 200-LEE-ARCHIVOS-RESUMEN-E. EXIT.
023800 210-PROCESA-RFLUSD1 SECTION.
023900     MOVE "N" TO WKS-SLOT-FIN (1)
024000     READ RFLUSD1 INTO RFLU-LIN-SD1
024100          AT END SET WKS-SLOT-TERMINADO (1) TO TRUE
024200     END-READ
024250     PERFORM 215-PROCESA-RENGLON-SD1 UNTIL WKS-SLOT-TERMINADO (1).
025500 210-PROCESA-RFLUSD1-E. EXIT.
025510 215-PROCESA-RENGLON-SD1 SECTION.
025520     ADD 1 TO WKS-REG-LEIDOS
025530     IF RFLU-LIN-SD1 (1:5) NOT = "date,"
025540        PERFORM 210-VALIDA-COLUMNAS
025550        IF RFLU-DPK-ARCH-VALIDO
025560           PERFORM 300-ACUMULA-POR-LLAVE
025570        END-IF
025580     END-IF
025590     READ RFLUSD1 INTO RFLU-LIN-SD1
025600          AT END SET WKS-SLOT-TERMINADO (1) TO TRUE
025610     END-READ.
025620 215-PROCESA-RENGLON-SD1-E. EXIT.
025600 220-PROCESA-RFLUSD2 SECTION.
025700     MOVE "N" TO WKS-SLOT-FIN (2)
025800     READ RFLUSD2 INTO RFLU-LIN-SD1
025900          AT END SET WKS-SLOT-TERMINADO (2) TO TRUE
026000     END-READ
026050     PERFORM 225-PROCESA-RENGLON-SD2 UNTIL WKS-SLOT-TERMINADO (2).
027300 220-PROCESA-RFLUSD2-E. EXIT.
027310 225-PROCESA-RENGLON-SD2 SECTION.
027320     ADD 1 TO WKS-REG-LEIDOS
027330     IF RFLU-LIN-SD1 (1:5) NOT = "date,"
027340        PERFORM 210-VALIDA-COLUMNAS
027350        IF RFLU-DPK-ARCH-VALIDO
027360           PERFORM 300-ACUMULA-POR-LLAVE
027370        END-IF
027380     END-IF
027390     READ RFLUSD2 INTO RFLU-LIN-SD1
027400          AT END SET WKS-SLOT-TERMINADO (2) TO TRUE
027410     END-READ.
027420 225-PROCESA-RENGLON-SD2-E. EXIT.
027400 230-PROCESA-RFLUSD3 SECTION.
027500     MOVE "N" TO WKS-SLOT-FIN (3)
027600     READ RFLUSD3 INTO RFLU-LIN-SD1
027700          AT END SET WKS-SLOT-TERMINADO (3) TO TRUE
027800     END-READ
027850     PERFORM 235-PROCESA-RENGLON-SD3 UNTIL WKS-SLOT-TERMINADO (3).
029100 230-PROCESA-RFLUSD3-E. EXIT.
029110 235-PROCESA-RENGLON-SD3 SECTION.
029120     ADD 1 TO WKS-REG-LEIDOS
029130     IF RFLU-LIN-SD1 (1:5) NOT = "date,"
029140        PERFORM 210-VALIDA-COLUMNAS
029150        IF RFLU-DPK-ARCH-VALIDO
029160           PERFORM 300-ACUMULA-POR-LLAVE
029170        END-IF
029180     END-IF
029190     READ RFLUSD3 INTO RFLU-LIN-SD1
029200          AT END SET WKS-SLOT-TERMINADO (3) TO TRUE
029210     END-READ.
029220 235-PROCESA-RENGLON-SD3-E. EXIT.
029200 240-PROCESA-RFLUSD4 SECTION.
029300     MOVE "N" TO WKS-SLOT-FIN (4)
029400     READ RFLUSD4 INTO RFLU-LIN-SD1
029500          AT END SET WKS-SLOT-TERMINADO (4) TO TRUE
029600     END-READ
029650     PERFORM 245-PROCESA-RENGLON-SD4 UNTIL WKS-SLOT-TERMINADO (4).
030900 240-PROCESA-RFLUSD4-E. EXIT.
030910 245-PROCESA-RENGLON-SD4 SECTION.
030920     ADD 1 TO WKS-REG-LEIDOS
030930     IF RFLU-LIN-SD1 (1:5) NOT = "date,"
030940        PERFORM 210-VALIDA-COLUMNAS
030950        IF RFLU-DPK-ARCH-VALIDO
030960           PERFORM 300-ACUMULA-POR-LLAVE
030970        END-IF
030980     END-IF
030990     READ RFLUSD4 INTO RFLU-LIN-SD1
031000          AT END SET WKS-SLOT-TERMINADO (4) TO TRUE
031010     END-READ.
031020 245-PROCESA-RENGLON-SD4-E. EXIT.
031000 250-PROCESA-RFLUSD5 SECTION.
031100     MOVE "N" TO WKS-SLOT-FIN (5)
031200     READ RFLUSD5 INTO RFLU-LIN-SD1
031300          AT END SET WKS-SLOT-TERMINADO (5) TO TRUE
031400     END-READ
031450     PERFORM 255-PROCESA-RENGLON-SD5 UNTIL WKS-SLOT-TERMINADO (5).
032700 250-PROCESA-RFLUSD5-E. EXIT.
032710 255-PROCESA-RENGLON-SD5 SECTION.
032720     ADD 1 TO WKS-REG-LEIDOS
032730     IF RFLU-LIN-SD1 (1:5) NOT = "date,"
032740        PERFORM 210-VALIDA-COLUMNAS
032750        IF RFLU-DPK-ARCH-VALIDO
032760           PERFORM 300-ACUMULA-POR-LLAVE
032770        END-IF
032780     END-IF
032790     READ RFLUSD5 INTO RFLU-LIN-SD1
032800          AT END SET WKS-SLOT-TERMINADO (5) TO TRUE
032810     END-READ.
032820 255-PROCESA-RENGLON-SD5-E. EXIT.
032800******************************************************************
032900*    SECCION PARA PARTIR Y VALIDAR EL RENGLON LEIDO              *
033000******************************************************************
033100 210-VALIDA-COLUMNAS SECTION.
033200     MOVE SPACES TO WKS-COLUMNAS-CSV
033300     MOVE ZERO   TO WKS-NUM-COLUMNAS-LEIDAS
033400     SET RFLU-DPK-ARCH-VALIDO TO TRUE
033500     UNSTRING RFLU-LIN-SD1 DELIMITED BY ","
033600         INTO WKS-COL (1) WKS-COL (2) WKS-COL (3) WKS-COL (4)
033700              WKS-COL (5)
033800         TALLYING IN WKS-NUM-COLUMNAS-LEIDAS
033900     END-UNSTRING
034000     IF WKS-NUM-COLUMNAS-LEIDAS < 5
034100        SET RFLU-DPK-ARCH-RECHAZADO TO TRUE
034200        ADD 1 TO WKS-REG-RECHAZADOS
034300     ELSE
034400        MOVE WKS-COL (1) TO RFLU-DPK-FECHA
034500        MOVE WKS-COL (2) TO RFLU-DPK-SRC-IP
034600        MOVE WKS-COL (3) TO RFLU-DPK-DST-IP
034700        MOVE WKS-COL (4) TO RFLU-DPK-DURACION
034800        MOVE WKS-COL (5) TO RFLU-DPK-PAQUETES
034900     END-IF.
035000 210-VALIDA-COLUMNAS-E. EXIT.
035100******************************************************************
035200*    SECCION PARA ACUMULAR COUNT/SUMA/SUMA-CUADRADO POR LLAVE    *
035300*    (BUSQUEDA SECUENCIAL SOBRE LA TABLA EN MEMORIA)             *
035400******************************************************************
035500 300-ACUMULA-POR-LLAVE SECTION.
035600     MOVE "N" TO WKS-IND-LLAVE-HALLADA
035700     IF WKS-NUM-LLAVES > 0
035800        PERFORM 320-BUSCA-LLAVE VARYING IDX-LLAVE FROM 1 BY 1
035900                UNTIL IDX-LLAVE > WKS-NUM-LLAVES
036000                   OR WKS-LLAVE-HALLADA
036800     END-IF
036900     IF NOT WKS-LLAVE-HALLADA
037000        ADD 1 TO WKS-NUM-LLAVES
037100        SET IDX-LLAVE TO WKS-NUM-LLAVES
037200        MOVE RFLU-DPK-FECHA  TO WKS-TAB-FECHA  (IDX-LLAVE)
037300        MOVE RFLU-DPK-SRC-IP TO WKS-TAB-SRC-IP (IDX-LLAVE)
037400        MOVE RFLU-DPK-DST-IP TO WKS-TAB-DST-IP (IDX-LLAVE)
037500        MOVE ZERO TO WKS-TAB-CONTADOR (IDX-LLAVE)
037600                     WKS-TAB-SUM-DUR   (IDX-LLAVE)
037700                     WKS-TAB-SUMSQ-DUR (IDX-LLAVE)
037800                     WKS-TAB-SUM-PAQ   (IDX-LLAVE)
037900                     WKS-TAB-SUMSQ-PAQ (IDX-LLAVE)
038000        PERFORM 310-SUMA-EN-RANURA
038100     END-IF.
038200 300-ACUMULA-POR-LLAVE-E. EXIT.
038210******************************************************************
038220*    SECCION QUE COMPARA UNA RANURA CONTRA LA LLAVE ACTUAL        *
038230******************************************************************
038240 320-BUSCA-LLAVE SECTION.
038250     IF WKS-TAB-FECHA  (IDX-LLAVE) = RFLU-DPK-FECHA
038260        AND WKS-TAB-SRC-IP (IDX-LLAVE) = RFLU-DPK-SRC-IP
038270        AND WKS-TAB-DST-IP (IDX-LLAVE) = RFLU-DPK-DST-IP
038280        SET WKS-LLAVE-HALLADA TO TRUE
038290        PERFORM 310-SUMA-EN-RANURA
038295     END-IF.
038296 320-BUSCA-LLAVE-E. EXIT.
038300 310-SUMA-EN-RANURA SECTION.
038400     ADD 1 TO WKS-TAB-CONTADOR (IDX-LLAVE)
038500     ADD RFLU-DPK-DURACION TO WKS-TAB-SUM-DUR (IDX-LLAVE)
038600     COMPUTE WKS-TAB-SUMSQ-DUR (IDX-LLAVE) =
038700             WKS-TAB-SUMSQ-DUR (IDX-LLAVE) +
038800             (RFLU-DPK-DURACION * RFLU-DPK-DURACION)
038900     ADD RFLU-DPK-PAQUETES TO WKS-TAB-SUM-PAQ (IDX-LLAVE)
039000     COMPUTE WKS-TAB-SUMSQ-PAQ (IDX-LLAVE) =
039100             WKS-TAB-SUMSQ-PAQ (IDX-LLAVE) +
039200             (RFLU-DPK-PAQUETES * RFLU-DPK-PAQUETES).
039300 310-SUMA-EN-RANURA-E. EXIT.
039400******************************************************************
039500*    SECCION PARA CALCULAR PROMEDIO Y DESVIACION DE CADA LLAVE   *
039600*    (ESTADISTICA POBLACIONAL, VER REGLAS DE NEGOCIO)            *
039700******************************************************************
040500 410-CALCULA-PAR-ESTADISTICO SECTION.
040510     MOVE WKS-TAB-CONTADOR (IDX-LLAVE) TO WKS-N-LLAVE
040600     IF WKS-N-LLAVE = 0
040700        MOVE ZERO TO RFLU-CNS-AVG-DURACION RFLU-CNS-DSV-DURACION
040800                     RFLU-CNS-AVG-PAQUETES RFLU-CNS-DSV-PAQUETES
040900     ELSE
041000        COMPUTE RFLU-CNS-AVG-DURACION ROUNDED =
041100                WKS-TAB-SUM-DUR (IDX-LLAVE) / WKS-N-LLAVE
041200        COMPUTE WKS-MEDIA =
041300                WKS-TAB-SUM-DUR (IDX-LLAVE) / WKS-N-LLAVE
041400        IF WKS-N-LLAVE = 1
041500           MOVE ZERO TO RFLU-CNS-DSV-DURACION
041600        ELSE
041700           COMPUTE WKS-VARIANZA =
041800               (WKS-TAB-SUMSQ-DUR (IDX-LLAVE) / WKS-N-LLAVE)
041900                   - (WKS-MEDIA * WKS-MEDIA)
042000           IF WKS-VARIANZA < 0
042100              MOVE ZERO TO WKS-VARIANZA
042200           END-IF
042300           MOVE WKS-VARIANZA TO WKS-RAIZ-ENTRADA
042400           PERFORM 450-CALCULA-RAIZ-CUADRADA
042450           COMPUTE RFLU-CNS-DSV-DURACION ROUNDED =
042480                   WKS-RAIZ-RESULTADO
042600        END-IF
042700        COMPUTE RFLU-CNS-AVG-PAQUETES ROUNDED =
042800                WKS-TAB-SUM-PAQ (IDX-LLAVE) / WKS-N-LLAVE
042900        COMPUTE WKS-MEDIA =
043000                WKS-TAB-SUM-PAQ (IDX-LLAVE) / WKS-N-LLAVE
043100        IF WKS-N-LLAVE = 1
043200           MOVE ZERO TO RFLU-CNS-DSV-PAQUETES
043300        ELSE
043400           COMPUTE WKS-VARIANZA =
043500               (WKS-TAB-SUMSQ-PAQ (IDX-LLAVE) / WKS-N-LLAVE)
043600                   - (WKS-MEDIA * WKS-MEDIA)
043700           IF WKS-VARIANZA < 0
043800              MOVE ZERO TO WKS-VARIANZA
043900           END-IF
044000           MOVE WKS-VARIANZA TO WKS-RAIZ-ENTRADA
044100           PERFORM 450-CALCULA-RAIZ-CUADRADA
044150           COMPUTE RFLU-CNS-DSV-PAQUETES ROUNDED =
044180                   WKS-RAIZ-RESULTADO
044300        END-IF
044400     END-IF.
044500 410-CALCULA-PAR-ESTADISTICO-E. EXIT.
044600******************************************************************
044700*    SECCION QUE CALCULA LA RAIZ CUADRADA DE WKS-RAIZ-ENTRADA    *
044800*    POR EL METODO DE NEWTON-RAPHSON (20 ITERACIONES FIJAS)      *
044900******************************************************************
045000 450-CALCULA-RAIZ-CUADRADA SECTION.
045100     IF WKS-RAIZ-ENTRADA = 0
045200        MOVE ZERO TO WKS-RAIZ-RESULTADO
045300     ELSE
045400        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-APROX
045450        PERFORM 455-ITERA-NEWTON VARYING WKS-RAIZ-ITER FROM 1 BY 1
045600                UNTIL WKS-RAIZ-ITER > 20
046200        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
046300     END-IF.
046400 450-CALCULA-RAIZ-CUADRADA-E. EXIT.
046410 455-ITERA-NEWTON SECTION.
046420     COMPUTE WKS-RAIZ-APROX-NVA ROUNDED =
046430        (WKS-RAIZ-APROX +
046440           (WKS-RAIZ-ENTRADA / WKS-RAIZ-APROX)) / 2
046450     MOVE WKS-RAIZ-APROX-NVA TO WKS-RAIZ-APROX.
046460 455-ITERA-NEWTON-E. EXIT.
046500******************************************************************
046600*    SECCION PARA ESCRIBIR EL RENGLON CONSOLIDADO EN EL CSV      *
046700*    (EL ORDEN DE SALIDA ES EL DE LA TABLA, NO SE EXIGE ORDEN)   *
046800******************************************************************
046900 500-ESCRIBE-CONSOLIDADO SECTION.
047000     PERFORM 510-ARMA-Y-ESCRIBE-RENGLON VARYING IDX-LLAVE FROM 1 BY 1
047100             UNTIL IDX-LLAVE > WKS-NUM-LLAVES.
047400 500-ESCRIBE-CONSOLIDADO-E. EXIT.
047500 510-ARMA-Y-ESCRIBE-RENGLON SECTION.
047510     PERFORM 410-CALCULA-PAR-ESTADISTICO
047520     MOVE RFLU-CNS-AVG-DURACION TO RFLU-CNS-AVG-DURACION-EDIT
047530     MOVE RFLU-CNS-DSV-DURACION TO RFLU-CNS-DSV-DURACION-EDIT
047540     MOVE RFLU-CNS-AVG-PAQUETES TO RFLU-CNS-AVG-PAQUETES-EDIT
047550     MOVE RFLU-CNS-DSV-PAQUETES TO RFLU-CNS-DSV-PAQUETES-EDIT
047600     MOVE SPACES TO RFLU-LIN-CNS
047700     STRING WKS-TAB-FECHA (IDX-LLAVE)  DELIMITED BY SIZE ","
047800            WKS-TAB-SRC-IP (IDX-LLAVE) DELIMITED BY SPACE ","
047900            WKS-TAB-DST-IP (IDX-LLAVE) DELIMITED BY SPACE ","
048000            RFLU-CNS-AVG-DURACION-EDIT DELIMITED BY SIZE  ","
048100            RFLU-CNS-DSV-DURACION-EDIT DELIMITED BY SIZE  ","
048200            RFLU-CNS-AVG-PAQUETES-EDIT DELIMITED BY SIZE  ","
048300            RFLU-CNS-DSV-PAQUETES-EDIT DELIMITED BY SIZE
048400         INTO RFLU-LIN-CNS
048500     END-STRING
048600     WRITE RFLU-LIN-CNS
048700     ADD 1 TO WKS-LLAVES-ESCRITAS.
048800 510-ARMA-Y-ESCRIBE-RENGLON-E. EXIT.
048900******************************************************************
049000*    SECCION DE ESTADISTICAS FINALES DE LA CORRIDA               *
049100******************************************************************
049200 800-ESTADISTICAS SECTION.
049300     DISPLAY WKS-GUIONES UPON CONSOLE
049400     DISPLAY "RFLU2CNS - ESTADISTICAS DE LA CORRIDA" UPON CONSOLE
049500     MOVE WKS-ARCHIVOS-PROCESADOS TO WKS-MASCARA
049600     DISPLAY "ARCHIVOS DE RESUMEN PROCESADOS : " WKS-MASCARA
049700             UPON CONSOLE
049800     MOVE WKS-REG-LEIDOS TO WKS-MASCARA
049900     DISPLAY "REGISTROS LEIDOS               : " WKS-MASCARA
050000             UPON CONSOLE
050100     MOVE WKS-REG-RECHAZADOS TO WKS-MASCARA
050200     DISPLAY "REGISTROS RECHAZADOS           : " WKS-MASCARA
050300             UPON CONSOLE
050400     MOVE WKS-LLAVES-ESCRITAS TO WKS-MASCARA
050500     DISPLAY "LLAVES CONSOLIDADAS            : " WKS-MASCARA
050600             UPON CONSOLE
050700     DISPLAY WKS-GUIONES UPON CONSOLE.
050800 800-ESTADISTICAS-E. EXIT.
050900******************************************************************
051000*    SECCION PARA CERRAR TODOS LOS ARCHIVOS DE LA CORRIDA        *
051100******************************************************************
051200 900-CIERRA-ARCHIVOS SECTION.
051300     IF FS-RFLUSD1 = 0 CLOSE RFLUSD1 END-IF
051400     IF FS-RFLUSD2 = 0 CLOSE RFLUSD2 END-IF
051500     IF FS-RFLUSD3 = 0 CLOSE RFLUSD3 END-IF
051600     IF FS-RFLUSD4 = 0 CLOSE RFLUSD4 END-IF
051700     IF FS-RFLUSD5 = 0 CLOSE RFLUSD5 END-IF
051800     CLOSE RFLUCNS.
051900 900-CIERRA-ARCHIVOS-E. EXIT.
