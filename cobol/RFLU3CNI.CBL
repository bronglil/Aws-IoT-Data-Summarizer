000100******************************************************************
000200* FECHA       : 18/06/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : RED DE FLUJOS IOT                                *
000500* PROGRAMA    : RFLU3CNI                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EL ACUMULADO CORRIDO DE LA CORRIDA         *
000800*             : ANTERIOR (RFLUAGR), LE SUMA LOS RENGLONES DE     *
000900*             : UNO O MAS ARCHIVOS DE RESUMEN NUEVOS (RFLUIN1-   *
001000*             : RFLUIN3) Y REGRABA EL ACUMULADO MAS UN SNAPSHOT  *
001100*             : CSV (RFLUCSI) CON PROMEDIO Y DESVIACION POR      *
001200*             : LLAVE. A DIFERENCIA DE RFLU2CNS, EL ACUMULADO    *
001300*             : PERSISTE DE UNA CORRIDA A LA SIGUIENTE.          *
001400* ARCHIVOS    : RFLUAGR (E/S), RFLUIN1-RFLUIN3 (ENTRADA),        *
001500*             : RFLUCSI (SALIDA)                                 *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID. RFLU3CNI.
002000 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
002100 INSTALLATION. BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
002200 DATE-WRITTEN. 18/06/1989.
002300 DATE-COMPILED.
002400 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002500******************************************************************
002600*                    REGISTRO DE CAMBIOS                         *
002700******************************************************************
002800* 18/06/89 EDRD REQ 89-0122 VERSION INICIAL DEL PROGRAMA.        *
002900* 22/06/89 EDRD REQ 89-0122 SE AGREGA TOLERANCIA A QUE RFLUAGR   *
003000*               NO EXISTA EN LA PRIMERA CORRIDA (FS=35 NO ES     *
003100*               ERROR).                                          *
003200* 27/06/93 MALC REQ 93-0135 SE AGREGAN RFLUIN2 Y RFLUIN3 PARA    *
003300*               PERMITIR VARIOS ARCHIVOS DE RESUMEN POR CORRIDA. *
003400* 30/12/98 EDRD REQ 98-Y2K SE REVISA EL ARCHIVO RFLUAGR PARA     *
003500*               CONFIRMAR QUE LAS FECHAS GUARDADAS SEAN DE 4     *
003600*               DIGITOS DE AÑO; NO SE ENCONTRARON FECHAS DE 2     *
003700*               DIGITOS EN LAS CORRIDAS ANTERIORES.               *
003800* 05/01/99 EDRD REQ 98-Y2K SE CIERRA EL REQUERIMIENTO DE CAMBIO  *
003900*               DE SIGLO SIN HALLAZGOS.                          *
004000* 09/07/24 EDRD REQ 24-0150 SE AMPLIA RFLU-AGR-NUM-CARGAS (VER   *
004100*               COPY RFLUAGR) Y SE AGREGA EL CONTADOR AQUI.      *
004200* 12/07/24 EDRD REQ 24-0153 SE CORRIGE EL CASO N=1 (DESVIACION   *
004300*               FORZADA A CERO) IGUAL QUE EN RFLU2CNS.           *
004400* 16/07/24 EDRD REQ 24-0157 RFLUAGR QUEDABA ABIERTO EN ENTRADA Y *
004500*               EL WRITE DE 600-REGRABA-ACUMULADO NUNCA PERSIS-  *
004600*               TIA; SE CIERRA Y REABRE EN SALIDA EN LA NUEVA    *
004700*               SECCION 490-REABRE-RFLUAGR-SALIDA ANTES DE       *
004800*               ORDENAR Y REGRABAR EL ACUMULADO.                 *
004810* 16/07/24 EDRD REQ 24-0159 EL RENGLON DEL SNAPSHOT (RFLUCSI)    *
004820*               SE ESCRIBIA CON LOS CAMPOS CONTADOR/SUMA/        *
004830*               PROMEDIO/DESVIACION EN DISPLAY CRUDO, SIN PUNTO  *
004840*               DECIMAL Y CON EL SIGNO SOBREPUNZONADO; AHORA SE  *
004850*               MUEVEN A LAS RANURAS EDITADAS (...-EDIT) DEL     *
004860*               COPY RFLUCSI ANTES DEL STRING.                  *
004870* 18/07/24 EDRD REQ 24-0160 SPECIAL-NAMES TRAIA CLAUSULAS SIN    *
004880*               USO (TOP-OF-FORM/ASCII-NUMERICO/UPSI-0); SE DEJA *
004890*               UNICAMENTE LA CLAUSULA DE MONEDA "Q" DEL SHOP.   *
004892* 19/07/24 EDRD REQ 24-0161 RFLU-CSI-DESVIACION SE MOVIA DE      *
004894*               WKS-RAIZ-RESULTADO SIN REDONDEAR (TRUNCABA LOS   *
004896*               DECIMALES 5 Y 6); SE CAMBIA A COMPUTE ... ROUNDED*
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RFLUAGR  ASSIGN TO RFLUAGR
005900            ORGANIZATION   IS SEQUENTIAL
006000            ACCESS MODE    IS SEQUENTIAL
006100            FILE STATUS    IS FS-RFLUAGR.
006200     SELECT RFLUIN1  ASSIGN TO RFLUIN1
006300            ORGANIZATION   IS LINE SEQUENTIAL
006400            FILE STATUS    IS FS-RFLUIN1.
006500     SELECT RFLUIN2  ASSIGN TO RFLUIN2
006600            ORGANIZATION   IS LINE SEQUENTIAL
006700            FILE STATUS    IS FS-RFLUIN2.
006800     SELECT RFLUIN3  ASSIGN TO RFLUIN3
006900            ORGANIZATION   IS LINE SEQUENTIAL
007000            FILE STATUS    IS FS-RFLUIN3.
007100     SELECT RFLUCSI  ASSIGN TO RFLUCSI
007200            ORGANIZATION   IS LINE SEQUENTIAL
007300            FILE STATUS    IS FS-RFLUCSI.
007400     SELECT WORKREC  ASSIGN TO SORTWK1.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  RFLUAGR
007800     RECORDING MODE IS F.
007900     COPY RFLUAGR.
008000 FD  RFLUIN1 RECORDING MODE IS F.
008100 01  RFLU-LIN-IN1                    PIC X(100).
008200 FD  RFLUIN2 RECORDING MODE IS F.
008300 01  RFLU-LIN-IN2                    PIC X(100).
008400 FD  RFLUIN3 RECORDING MODE IS F.
008500 01  RFLU-LIN-IN3                    PIC X(100).
008600 FD  RFLUCSI RECORDING MODE IS F.
008700 01  RFLU-LIN-CSI                    PIC X(100).
008800 SD  WORKREC.
008900 01  WKS-RENGLON-ORDEN.
009000     88  WKS-FIN-ORDEN                      VALUE HIGH-VALUES.
009100     05  WKS-ORD-LLAVE.
009200         10  WKS-ORD-SRC-IP          PIC X(15).
009300         10  WKS-ORD-DST-IP          PIC X(15).
009400         10  WKS-ORD-FECHA           PIC X(10).
009500     05  WKS-ORD-LLAVE-ALT REDEFINES WKS-ORD-LLAVE
009600                                 PIC X(40).
009700     05  WKS-ORD-CONTADOR            PIC S9(09)     COMP-3.
009800     05  WKS-ORD-SUMA                PIC S9(11)V9(02) COMP-3.
009900     05  WKS-ORD-SUMSQ               PIC S9(13)V9(04) COMP-3.
010000     05  FILLER                      PIC X(05).
010100 WORKING-STORAGE SECTION.
010200     COPY RFLURES.
010300     COPY RFLUCSI.
010400******************************************************************
010500*                VARIABLES DE FILE STATUS                       *
010600******************************************************************
010700 01  FS-RFLUAGR                      PIC 9(02) VALUE ZEROS.
010800 01  FS-RFLUIN1                      PIC 9(02) VALUE ZEROS.
010900 01  FS-RFLUIN2                      PIC 9(02) VALUE ZEROS.
011000 01  FS-RFLUIN3                      PIC 9(02) VALUE ZEROS.
011100 01  FS-RFLUCSI                      PIC 9(02) VALUE ZEROS.
011200******************************************************************
011300*                TABLA DE LLAVES EN MEMORIA                      *
011400******************************************************************
011500 77  WKS-NUM-LLAVES                  PIC S9(04) COMP VALUE ZERO.
011600 01  WKS-TABLA-LLAVES.
011700     05  WKS-TAB-ENTRADA OCCURS 1 TO 2000 TIMES
011800                DEPENDING ON WKS-NUM-LLAVES
011900                INDEXED BY IDX-LLAVE.
012000         10  WKS-TAB-SRC-IP          PIC X(15).
012100         10  WKS-TAB-DST-IP          PIC X(15).
012200         10  WKS-TAB-FECHA           PIC X(10).
012300         10  WKS-TAB-CONTADOR        PIC S9(09)       COMP-3.
012400         10  WKS-TAB-SUMA            PIC S9(11)V9(02) COMP-3.
012500         10  WKS-TAB-SUMSQ           PIC S9(13)V9(04) COMP-3.
012600         10  FILLER                  PIC X(05).
012700 01  WKS-TABLA-LLAVES-ALT REDEFINES WKS-TABLA-LLAVES.
012800     05  WKS-TAB-CRUDO PIC X(64) OCCURS 1 TO 2000 TIMES
012900                DEPENDING ON WKS-NUM-LLAVES.
013000 77  WKS-IND-LLAVE-HALLADA           PIC X(01) VALUE "N".
013100     88  WKS-LLAVE-HALLADA                  VALUE "S".
013200******************************************************************
013300*         AREA DE TRABAJO PARA LA RAIZ CUADRADA (NEWTON)         *
013400******************************************************************
013500 01  WKS-RAIZ-AREA.
013600     05  WKS-RAIZ-ENTRADA            PIC S9(15)V9(06) COMP-3.
013700     05  WKS-RAIZ-APROX              PIC S9(15)V9(06) COMP-3.
013800     05  WKS-RAIZ-APROX-NVA          PIC S9(15)V9(06) COMP-3.
013900     05  WKS-RAIZ-RESULTADO          PIC S9(15)V9(06) COMP-3.
014000     05  WKS-RAIZ-ITER               PIC 9(02)        COMP.
014100     05  FILLER                      PIC X(05).
014200******************************************************************
014300*                VARIABLES DE CALCULO ESTADISTICO                *
014400******************************************************************
014500 01  WKS-CALCULO.
014600     05  WKS-N-LLAVE                 PIC S9(09) COMP-3.
014700     05  WKS-MEDIA                   PIC S9(09)V9(06) COMP-3.
014800     05  WKS-VARIANZA                PIC S9(15)V9(06) COMP-3.
014900     05  FILLER                      PIC X(05).
015000******************************************************************
015100*                AREA DE PARTICION DEL RENGLON CSV               *
015200******************************************************************
015300 01  WKS-COLUMNAS-CSV.
015400     05  WKS-COL                     PIC X(25) OCCURS 4 TIMES.
015500     05  FILLER                      PIC X(02).
015600 77  WKS-NUM-COLUMNAS-LEIDAS         PIC 9(02) COMP VALUE ZERO.
015700 01  WKS-IND-COLUMNAS                PIC X(01) VALUE SPACE.
015800     88  WKS-COLUMNAS-VALIDAS               VALUE "V".
015900     88  WKS-COLUMNAS-RECHAZADAS            VALUE "R".
016000******************************************************************
016100*                ESTADISTICAS DE LA CORRIDA                      *
016200******************************************************************
016300 01  WKS-ESTADISTICAS.
016400     05  WKS-REG-LEIDOS              PIC 9(07) COMP VALUE ZERO.
016500     05  WKS-REG-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
016600     05  WKS-LLAVES-PREVIAS          PIC 9(05) COMP VALUE ZERO.
016700     05  WKS-LLAVES-ESCRITAS         PIC 9(05) COMP VALUE ZERO.
016800     05  FILLER                      PIC X(04).
016900 01  WKS-MASCARA                     PIC ZZZ,ZZZ,ZZ9.
017000 77  WKS-GUIONES                     PIC X(60) VALUE ALL "=".
017100 PROCEDURE DIVISION.
017200 100-MAIN SECTION.
017300     PERFORM 105-ABRE-ARCHIVOS
017400     PERFORM 110-CARGA-ACUMULADO-PREVIO
017500     PERFORM 200-LEE-ARCHIVOS-NUEVOS
017600     PERFORM 490-REABRE-RFLUAGR-SALIDA
017700     PERFORM 500-ORDENA-LLAVES
017800     PERFORM 800-ESTADISTICAS
017900     PERFORM 900-CIERRA-ARCHIVOS
018000     STOP RUN.
018100 100-MAIN-E. EXIT.
018200******************************************************************
018300*    SECCION PARA ABRIR LOS ARCHIVOS DE ENTRADA Y SALIDA         *
018400*    RFLUAGR SE ABRE PRIMERO EN MODO ENTRADA PARA CARGAR EL      *
018500*    ACUMULADO PREVIO; 490-REABRE-RFLUAGR-SALIDA LO CIERRA Y LO  *
018510*    REABRE EN SALIDA ANTES DE 600-REGRABA-ACUMULADO.            *
018600******************************************************************
018700 105-ABRE-ARCHIVOS SECTION.
018800     OPEN INPUT RFLUAGR
018900     IF FS-RFLUAGR = 35
019000        MOVE ZEROS TO FS-RFLUAGR
019100     END-IF
019200     OPEN OUTPUT RFLUCSI
019300     IF FS-RFLUCSI NOT = 0
019400        DISPLAY WKS-GUIONES UPON CONSOLE
019500        DISPLAY "RFLU3CNI - ERROR AL ABRIR RFLUCSI" UPON CONSOLE
019600        DISPLAY "FS-RFLUCSI = (" FS-RFLUCSI ")" UPON CONSOLE
019700        DISPLAY WKS-GUIONES UPON CONSOLE
019800        MOVE 91 TO RETURN-CODE
019900        STOP RUN
020000     END-IF
020100     MOVE SPACES TO RFLU-LIN-CSI
020200     STRING "src_ip,dst_ip,date,count,sum,average,stddev"
020300            DELIMITED BY SIZE INTO RFLU-LIN-CSI
020400     END-STRING
020500     WRITE RFLU-LIN-CSI
020600     OPEN INPUT RFLUIN1
020700     OPEN INPUT RFLUIN2
020800     OPEN INPUT RFLUIN3.
020900 105-ABRE-ARCHIVOS-E. EXIT.
021000******************************************************************
021100*    SECCION PARA CARGAR EL ACUMULADO DE LA CORRIDA ANTERIOR     *
021200*    EN LA TABLA EN MEMORIA (SI FS=35 NO HAY ARCHIVO PREVIO)     *
021300******************************************************************
021400 110-CARGA-ACUMULADO-PREVIO SECTION.
021500     IF FS-RFLUAGR = 0
021600        READ RFLUAGR
021700             AT END SET RFLU-AGR-FIN-ARCHIVO TO TRUE
021800        END-READ
021900        PERFORM 115-CARGA-UN-RENGLON UNTIL RFLU-AGR-FIN-ARCHIVO
023300     END-IF.
023400 110-CARGA-ACUMULADO-PREVIO-E. EXIT.
023410******************************************************************
023420*    SECCION QUE CARGA UNA RANURA DEL ACUMULADO Y LEE LA SIGUIENTE*
023430******************************************************************
023440 115-CARGA-UN-RENGLON SECTION.
023450     ADD 1 TO WKS-NUM-LLAVES
023460     ADD 1 TO WKS-LLAVES-PREVIAS
023470     SET IDX-LLAVE TO WKS-NUM-LLAVES
023480     MOVE RFLU-AGR-SRC-IP  TO WKS-TAB-SRC-IP (IDX-LLAVE)
023490     MOVE RFLU-AGR-DST-IP  TO WKS-TAB-DST-IP (IDX-LLAVE)
023500     MOVE RFLU-AGR-FECHA   TO WKS-TAB-FECHA  (IDX-LLAVE)
023510     MOVE RFLU-AGR-CONTADOR TO WKS-TAB-CONTADOR (IDX-LLAVE)
023520     MOVE RFLU-AGR-SUMA    TO WKS-TAB-SUMA    (IDX-LLAVE)
023530     MOVE RFLU-AGR-SUMA-CUAD TO WKS-TAB-SUMSQ (IDX-LLAVE)
023540     READ RFLUAGR
023550          AT END SET RFLU-AGR-FIN-ARCHIVO TO TRUE
023560     END-READ.
023570 115-CARGA-UN-RENGLON-E. EXIT.
023500******************************************************************
023600*    SECCION PARA LEER LOS ARCHIVOS DE RESUMEN NUEVOS DE ESTA    *
023700*    CORRIDA Y PLEGARLOS SOBRE LA TABLA EN MEMORIA               *
023800******************************************************************
023900 200-LEE-ARCHIVOS-NUEVOS SECTION.
024000     IF FS-RFLUIN1 = 0
024100        PERFORM 210-PROCESA-RFLUIN1
024200     END-IF
024300     IF FS-RFLUIN2 = 0
024400        PERFORM 220-PROCESA-RFLUIN2
024500     END-IF
024600     IF FS-RFLUIN3 = 0
024700        PERFORM 230-PROCESA-RFLUIN3
024800     END-IF.
024900 200-LEE-ARCHIVOS-NUEVOS-E. EXIT.
025000 210-PROCESA-RFLUIN1 SECTION.
025100     READ RFLUIN1 INTO RFLU-LIN-IN1
025200          AT END MOVE HIGH-VALUES TO RFLU-LIN-IN1
025300     END-READ
025350     PERFORM 212-PROCESA-RENGLON-IN1 UNTIL RFLU-LIN-IN1 = HIGH-VALUES.
026600 210-PROCESA-RFLUIN1-E. EXIT.
026610 212-PROCESA-RENGLON-IN1 SECTION.
026620     ADD 1 TO WKS-REG-LEIDOS
026630     IF RFLU-LIN-IN1 (1:4) NOT = "Src,"
026640        PERFORM 215-VALIDA-COLUMNAS-IN1
026650        IF WKS-COLUMNAS-VALIDAS
026660           PERFORM 300-ACUMULA-POR-LLAVE
026670        END-IF
026680     END-IF
026690     READ RFLUIN1 INTO RFLU-LIN-IN1
026700          AT END MOVE HIGH-VALUES TO RFLU-LIN-IN1
026710     END-READ.
026720 212-PROCESA-RENGLON-IN1-E. EXIT.
026700 215-VALIDA-COLUMNAS-IN1 SECTION.
026800     MOVE SPACES TO WKS-COLUMNAS-CSV
026900     MOVE ZERO   TO WKS-NUM-COLUMNAS-LEIDAS
027000     SET WKS-COLUMNAS-VALIDAS TO TRUE
027100     UNSTRING RFLU-LIN-IN1 DELIMITED BY ","
027200         INTO WKS-COL (1) WKS-COL (2) WKS-COL (3) WKS-COL (4)
027300         TALLYING IN WKS-NUM-COLUMNAS-LEIDAS
027400     END-UNSTRING
027500     IF WKS-NUM-COLUMNAS-LEIDAS < 4
027600        SET WKS-COLUMNAS-RECHAZADAS TO TRUE
027700        ADD 1 TO WKS-REG-RECHAZADOS
027800     ELSE
027900        MOVE WKS-COL (1) TO RFLU-RES-SRC-IP
028000        MOVE WKS-COL (2) TO RFLU-RES-DST-IP
028100        MOVE WKS-COL (3) TO RFLU-RES-FECHA
028200        MOVE WKS-COL (4) TO RFLU-RES-TOTAL
028300     END-IF.
028400 215-VALIDA-COLUMNAS-IN1-E. EXIT.
028500 220-PROCESA-RFLUIN2 SECTION.
028600     READ RFLUIN2 INTO RFLU-LIN-IN1
028700          AT END MOVE HIGH-VALUES TO RFLU-LIN-IN1
028800     END-READ
028850     PERFORM 222-PROCESA-RENGLON-IN2 UNTIL RFLU-LIN-IN1 = HIGH-VALUES.
030100 220-PROCESA-RFLUIN2-E. EXIT.
030110 222-PROCESA-RENGLON-IN2 SECTION.
030120     ADD 1 TO WKS-REG-LEIDOS
030130     IF RFLU-LIN-IN1 (1:4) NOT = "Src,"
030140        PERFORM 215-VALIDA-COLUMNAS-IN1
030150        IF WKS-COLUMNAS-VALIDAS
030160           PERFORM 300-ACUMULA-POR-LLAVE
030170        END-IF
030180     END-IF
030190     READ RFLUIN2 INTO RFLU-LIN-IN1
030200          AT END MOVE HIGH-VALUES TO RFLU-LIN-IN1
030210     END-READ.
030220 222-PROCESA-RENGLON-IN2-E. EXIT.
030200 230-PROCESA-RFLUIN3 SECTION.
030300     READ RFLUIN3 INTO RFLU-LIN-IN1
030400          AT END MOVE HIGH-VALUES TO RFLU-LIN-IN1
030500     END-READ
030550     PERFORM 232-PROCESA-RENGLON-IN3 UNTIL RFLU-LIN-IN1 = HIGH-VALUES.
031800 230-PROCESA-RFLUIN3-E. EXIT.
031810 232-PROCESA-RENGLON-IN3 SECTION.
031820     ADD 1 TO WKS-REG-LEIDOS
031830     IF RFLU-LIN-IN1 (1:4) NOT = "Src,"
031840        PERFORM 215-VALIDA-COLUMNAS-IN1
031850        IF WKS-COLUMNAS-VALIDAS
031860           PERFORM 300-ACUMULA-POR-LLAVE
031870        END-IF
031880     END-IF
031890     READ RFLUIN3 INTO RFLU-LIN-IN1
031900          AT END MOVE HIGH-VALUES TO RFLU-LIN-IN1
031910     END-READ.
031920 232-PROCESA-RENGLON-IN3-E. EXIT.
031900******************************************************************
032000*    SECCION PARA PLEGAR TOTAL-VALUE EN LA TABLA (CONTADOR+1,    *
032100*    SUMA+VALOR, SUMA-CUADRADO+VALOR AL CUADRADO). UNA LLAVE SIN *
032200*    ENTRADA PREVIA PARTE DE CERO ANTES DE PLEGAR ESTE RENGLON.  *
032300******************************************************************
032400 300-ACUMULA-POR-LLAVE SECTION.
032500     MOVE "N" TO WKS-IND-LLAVE-HALLADA
032600     IF WKS-NUM-LLAVES > 0
032700        PERFORM 320-BUSCA-LLAVE VARYING IDX-LLAVE FROM 1 BY 1
032800                UNTIL IDX-LLAVE > WKS-NUM-LLAVES
032900                   OR WKS-LLAVE-HALLADA
033700     END-IF
033800     IF NOT WKS-LLAVE-HALLADA
033900        ADD 1 TO WKS-NUM-LLAVES
034000        SET IDX-LLAVE TO WKS-NUM-LLAVES
034100        MOVE RFLU-RES-SRC-IP TO WKS-TAB-SRC-IP (IDX-LLAVE)
034200        MOVE RFLU-RES-DST-IP TO WKS-TAB-DST-IP (IDX-LLAVE)
034300        MOVE RFLU-RES-FECHA  TO WKS-TAB-FECHA  (IDX-LLAVE)
034400        MOVE ZERO TO WKS-TAB-CONTADOR (IDX-LLAVE)
034500                     WKS-TAB-SUMA     (IDX-LLAVE)
034600                     WKS-TAB-SUMSQ    (IDX-LLAVE)
034700        PERFORM 310-SUMA-EN-RANURA
034800     END-IF.
034900 300-ACUMULA-POR-LLAVE-E. EXIT.
034910******************************************************************
034920*    SECCION QUE COMPARA UNA RANURA CONTRA LA LLAVE ACTUAL        *
034930******************************************************************
034940 320-BUSCA-LLAVE SECTION.
034950     IF WKS-TAB-SRC-IP (IDX-LLAVE) = RFLU-RES-SRC-IP
034960        AND WKS-TAB-DST-IP (IDX-LLAVE) = RFLU-RES-DST-IP
034970        AND WKS-TAB-FECHA  (IDX-LLAVE) = RFLU-RES-FECHA
034980        SET WKS-LLAVE-HALLADA TO TRUE
034990        PERFORM 310-SUMA-EN-RANURA
034995     END-IF.
034996 320-BUSCA-LLAVE-E. EXIT.
035000 310-SUMA-EN-RANURA SECTION.
035100     ADD 1 TO WKS-TAB-CONTADOR (IDX-LLAVE)
035200     ADD RFLU-RES-TOTAL TO WKS-TAB-SUMA (IDX-LLAVE)
035300     COMPUTE WKS-TAB-SUMSQ (IDX-LLAVE) =
035400             WKS-TAB-SUMSQ (IDX-LLAVE) +
035500             (RFLU-RES-TOTAL * RFLU-RES-TOTAL).
035600 310-SUMA-EN-RANURA-E. EXIT.
039100******************************************************************
039200*    SECCION QUE CALCULA LA RAIZ CUADRADA POR NEWTON-RAPHSON     *
039300******************************************************************
039400 450-CALCULA-RAIZ-CUADRADA SECTION.
039500     IF WKS-RAIZ-ENTRADA = 0
039600        MOVE ZERO TO WKS-RAIZ-RESULTADO
039700     ELSE
039800        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-APROX
039850        PERFORM 455-ITERA-NEWTON VARYING WKS-RAIZ-ITER FROM 1 BY 1
040000                UNTIL WKS-RAIZ-ITER > 20
040600        MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
040700     END-IF.
040800 450-CALCULA-RAIZ-CUADRADA-E. EXIT.
040810 455-ITERA-NEWTON SECTION.
040820     COMPUTE WKS-RAIZ-APROX-NVA ROUNDED =
040830        (WKS-RAIZ-APROX +
040840           (WKS-RAIZ-ENTRADA / WKS-RAIZ-APROX)) / 2
040850     MOVE WKS-RAIZ-APROX-NVA TO WKS-RAIZ-APROX.
040860 455-ITERA-NEWTON-E. EXIT.
040870******************************************************************
040871*    SECCION QUE CIERRA RFLUAGR (ABIERTO EN ENTRADA PARA CARGAR  *
040872*    EL ACUMULADO PREVIO) Y LO REABRE EN SALIDA, PARA QUE        *
040873*    600-REGRABA-ACUMULADO PUEDA REGRABAR LA TABLA COMPLETA.     *
040874*    REQ 24-0157.                                                *
040875******************************************************************
040876 490-REABRE-RFLUAGR-SALIDA SECTION.
040877     CLOSE RFLUAGR
040878     OPEN OUTPUT RFLUAGR
040879     IF FS-RFLUAGR NOT = 0
040880        DISPLAY WKS-GUIONES UPON CONSOLE
040881        DISPLAY "RFLU3CNI - ERROR AL REABRIR RFLUAGR" UPON CONSOLE
040882        DISPLAY "FS-RFLUAGR = (" FS-RFLUAGR ")" UPON CONSOLE
040883        DISPLAY WKS-GUIONES UPON CONSOLE
040884        MOVE 91 TO RETURN-CODE
040885        STOP RUN
040886     END-IF.
040887 490-REABRE-RFLUAGR-SALIDA-E. EXIT.
040900******************************************************************
041000*    SECCION PARA ORDENAR LA TABLA (SRC,DST,FECHA) Y, EN LA      *
041100*    RUTINA DE SALIDA DEL SORT, REGRABAR RFLUAGR Y RFLUCSI       *
041200******************************************************************
041300 500-ORDENA-LLAVES SECTION.
041400     IF WKS-NUM-LLAVES > 0
041500        SORT WORKREC ON ASCENDING KEY WKS-ORD-SRC-IP
041600                        ASCENDING KEY WKS-ORD-DST-IP
041700                        ASCENDING KEY WKS-ORD-FECHA
041800           INPUT PROCEDURE  IS 510-ALIMENTA-ORDEN
041900           OUTPUT PROCEDURE IS 520-DEVUELVE-ORDENADO
042000     END-IF.
042100 500-ORDENA-LLAVES-E. EXIT.
042200 510-ALIMENTA-ORDEN SECTION.
042250     PERFORM 515-LIBERA-RENGLON VARYING IDX-LLAVE FROM 1 BY 1
042400             UNTIL IDX-LLAVE > WKS-NUM-LLAVES.
043300 510-ALIMENTA-ORDEN-E. EXIT.
043310******************************************************************
043320*    SECCION QUE LIBERA UNA RANURA DE LA TABLA HACIA EL SORT     *
043330******************************************************************
043340 515-LIBERA-RENGLON SECTION.
043350     MOVE WKS-TAB-SRC-IP  (IDX-LLAVE) TO WKS-ORD-SRC-IP
043360     MOVE WKS-TAB-DST-IP  (IDX-LLAVE) TO WKS-ORD-DST-IP
043370     MOVE WKS-TAB-FECHA   (IDX-LLAVE) TO WKS-ORD-FECHA
043380     MOVE WKS-TAB-CONTADOR (IDX-LLAVE) TO WKS-ORD-CONTADOR
043390     MOVE WKS-TAB-SUMA    (IDX-LLAVE) TO WKS-ORD-SUMA
043392     MOVE WKS-TAB-SUMSQ   (IDX-LLAVE) TO WKS-ORD-SUMSQ
043394     RELEASE WKS-RENGLON-ORDEN.
043396 515-LIBERA-RENGLON-E. EXIT.
043400 520-DEVUELVE-ORDENADO SECTION.
043500     RETURN WORKREC
043600          AT END SET WKS-FIN-ORDEN TO TRUE
043700     END-RETURN
043750     PERFORM 525-PROCESA-ORDENADO UNTIL WKS-FIN-ORDEN.
044500 520-DEVUELVE-ORDENADO-E. EXIT.
044510******************************************************************
044520*    SECCION QUE REGRABA/ESCRIBE UN RENGLON Y LEE EL SIGUIENTE   *
044530******************************************************************
044540 525-PROCESA-ORDENADO SECTION.
044550     PERFORM 600-REGRABA-ACUMULADO
044560     PERFORM 700-ESCRIBE-SNAPSHOT
044570     RETURN WORKREC
044580          AT END SET WKS-FIN-ORDEN TO TRUE
044590     END-RETURN.
044595 525-PROCESA-ORDENADO-E. EXIT.
044600******************************************************************
044700*    SECCION PARA REGRABAR EL RENGLON DEL ARCHIVO DE ACUMULADO   *
044800*    (RFLUAGR), EN ORDEN, REEMPLAZANDO LA VERSION ANTERIOR       *
044900******************************************************************
045000 600-REGRABA-ACUMULADO SECTION.
045100     MOVE WKS-ORD-SRC-IP TO RFLU-AGR-SRC-IP
045200     MOVE WKS-ORD-DST-IP TO RFLU-AGR-DST-IP
045300     MOVE WKS-ORD-FECHA  TO RFLU-AGR-FECHA
045400     MOVE WKS-ORD-CONTADOR TO RFLU-AGR-CONTADOR
045500     MOVE WKS-ORD-SUMA   TO RFLU-AGR-SUMA
045600     MOVE WKS-ORD-SUMSQ  TO RFLU-AGR-SUMA-CUAD
045700     ADD 1 TO RFLU-AGR-NUM-CARGAS
045800     SET RFLU-AGR-ESTADO-ACTIVO TO TRUE
045900     WRITE RFLU-AGR-RECORD
046000     ADD 1 TO WKS-LLAVES-ESCRITAS.
046100 600-REGRABA-ACUMULADO-E. EXIT.
046200******************************************************************
046300*    SECCION PARA ESCRIBIR EL RENGLON DEL SNAPSHOT CSV (RFLUCSI) *
046400******************************************************************
046500 700-ESCRIBE-SNAPSHOT SECTION.
046600     MOVE WKS-ORD-SRC-IP   TO RFLU-CSI-SRC-IP
046700     MOVE WKS-ORD-DST-IP   TO RFLU-CSI-DST-IP
046800     MOVE WKS-ORD-FECHA    TO RFLU-CSI-FECHA
046900     MOVE WKS-ORD-CONTADOR TO RFLU-CSI-CONTADOR
047000     MOVE WKS-ORD-SUMA     TO RFLU-CSI-SUMA
047100     PERFORM 410-CALCULA-PAR-ESTADISTICO-SNAP
047110     MOVE RFLU-CSI-CONTADOR   TO RFLU-CSI-CONTADOR-EDIT
047120     MOVE RFLU-CSI-SUMA       TO RFLU-CSI-SUMA-EDIT
047130     MOVE RFLU-CSI-PROMEDIO   TO RFLU-CSI-PROMEDIO-EDIT
047140     MOVE RFLU-CSI-DESVIACION TO RFLU-CSI-DESVIACION-EDIT
047200     MOVE SPACES TO RFLU-LIN-CSI
047300     STRING RFLU-CSI-SRC-IP  DELIMITED BY SPACE ","
047400            RFLU-CSI-DST-IP  DELIMITED BY SPACE ","
047500            RFLU-CSI-FECHA   DELIMITED BY SIZE  ","
047600            RFLU-CSI-CONTADOR-EDIT DELIMITED BY SIZE ","
047700            RFLU-CSI-SUMA-EDIT    DELIMITED BY SIZE  ","
047800            RFLU-CSI-PROMEDIO-EDIT DELIMITED BY SIZE ","
047900            RFLU-CSI-DESVIACION-EDIT DELIMITED BY SIZE
048000         INTO RFLU-LIN-CSI
048100     END-STRING
048200     WRITE RFLU-LIN-CSI.
048300 700-ESCRIBE-SNAPSHOT-E. EXIT.
048400******************************************************************
048500*    CALCULA PROMEDIO/DESVIACION PARA EL RENGLON QUE SE ESTA     *
048600*    ESCRIBIENDO EN EL SNAPSHOT (YA ORDENADO, FUERA DE LA TABLA) *
048700******************************************************************
048800 410-CALCULA-PAR-ESTADISTICO-SNAP SECTION.
048900     MOVE WKS-ORD-CONTADOR TO WKS-N-LLAVE
049000     IF WKS-N-LLAVE = 0
049100        MOVE ZERO TO RFLU-CSI-PROMEDIO RFLU-CSI-DESVIACION
049200     ELSE
049300        COMPUTE RFLU-CSI-PROMEDIO ROUNDED =
049400                WKS-ORD-SUMA / WKS-N-LLAVE
049500        COMPUTE WKS-MEDIA = WKS-ORD-SUMA / WKS-N-LLAVE
049600        IF WKS-N-LLAVE = 1
049700           MOVE ZERO TO RFLU-CSI-DESVIACION
049800        ELSE
049900           COMPUTE WKS-VARIANZA =
050000               (WKS-ORD-SUMSQ / WKS-N-LLAVE)
050100                   - (WKS-MEDIA * WKS-MEDIA)
050200           IF WKS-VARIANZA < 0
050300              MOVE ZERO TO WKS-VARIANZA
050400           END-IF
050500           MOVE WKS-VARIANZA TO WKS-RAIZ-ENTRADA
050600           PERFORM 450-CALCULA-RAIZ-CUADRADA
050650           COMPUTE RFLU-CSI-DESVIACION ROUNDED =
050680                   WKS-RAIZ-RESULTADO
050800        END-IF
050900     END-IF.
051000 410-CALCULA-PAR-ESTADISTICO-SNAP-E. EXIT.
051100******************************************************************
051200*    SECCION DE ESTADISTICAS FINALES DE LA CORRIDA               *
051300******************************************************************
051400 800-ESTADISTICAS SECTION.
051500     DISPLAY WKS-GUIONES UPON CONSOLE
051600     DISPLAY "RFLU3CNI - ESTADISTICAS DE LA CORRIDA" UPON CONSOLE
051700     MOVE WKS-LLAVES-PREVIAS TO WKS-MASCARA
051800     DISPLAY "LLAVES CARGADAS DE RFLUAGR     : " WKS-MASCARA
051900             UPON CONSOLE
052000     MOVE WKS-REG-LEIDOS TO WKS-MASCARA
052100     DISPLAY "REGISTROS NUEVOS LEIDOS        : " WKS-MASCARA
052200             UPON CONSOLE
052300     MOVE WKS-REG-RECHAZADOS TO WKS-MASCARA
052400     DISPLAY "REGISTROS RECHAZADOS           : " WKS-MASCARA
052500             UPON CONSOLE
052600     MOVE WKS-LLAVES-ESCRITAS TO WKS-MASCARA
052700     DISPLAY "LLAVES REGRABADAS EN RFLUAGR    : " WKS-MASCARA
052800             UPON CONSOLE
052900     DISPLAY WKS-GUIONES UPON CONSOLE.
053000 800-ESTADISTICAS-E. EXIT.
053100******************************************************************
053200*    SECCION PARA CERRAR TODOS LOS ARCHIVOS DE LA CORRIDA        *
053300******************************************************************
053400 900-CIERRA-ARCHIVOS SECTION.
053500     CLOSE RFLUAGR
053600     CLOSE RFLUIN1
053700     CLOSE RFLUIN2
053800     CLOSE RFLUIN3
053900     CLOSE RFLUCSI.
054000 900-CIERRA-ARCHIVOS-E. EXIT.
