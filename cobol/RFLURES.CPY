000100******************************************************************
000200*    COPY        : RFLURES                                       *
000300*    DESCRIPCION  : REGISTRO DE RESUMEN POR LLAVE (SRC,DST,FECHA)*
000400*                 : ESCRITO POR RFLU1RES Y LEIDO POR RFLU3CNI.   *
000500*                 : UN RENGLON POR LLAVE, CSV CON ENCABEZADO     *
000600*                 : "Src,Dst,Date,Total".                       *
000700*    APLICACION   : RED DE FLUJOS IOT                           *
000800******************************************************************
000900*------->  FECHA : 14/06/2024   PROGRAMADOR : E.D.RAMIREZ D.
001000*------->  REQ 24-0117 : ALTA INICIAL DEL COPY PARA RFLU1RES.
001100*------->  FECHA : 21/06/2024   PROGRAMADOR : M.A.LOPEZ C.
001200*------->  REQ 24-0131 : SE AGREGA RFLU-RES-LINEA-CSV PARA
001300*------->                ESCRITURA DIRECTA DEL RENGLON.
001400******************************************************************
001500 01  RFLU-RES-RECORD.
001600     05  RFLU-RES-SRC-IP                 PIC X(15).
001700     05  RFLU-RES-DST-IP                 PIC X(15).
001800     05  RFLU-RES-FECHA                  PIC X(10).
001900     05  RFLU-RES-FECHA-GRP REDEFINES RFLU-RES-FECHA.
002000         10  RFLU-RES-FEC-ANIO           PIC X(04).
002100         10  FILLER                      PIC X(01).
002200         10  RFLU-RES-FEC-MES            PIC X(02).
002300         10  FILLER                      PIC X(01).
002400         10  RFLU-RES-FEC-DIA            PIC X(02).
002500     05  RFLU-RES-TOTAL                  PIC S9(09)V9(02).
002600     05  RFLU-RES-TOTAL-EDIT             PIC 9(9).99.
002700     05  FILLER                          PIC X(10).
002800******************************************************************
002900*    RENGLON CSV ARMADO PARA ESCRITURA (LINE SEQUENTIAL)          *
003000******************************************************************
003100 01  RFLU-RES-LINEA-CSV                  PIC X(066).
