000100******************************************************************
000200*    COPY        : RFLUDET                                       *
000300*    DESCRIPCION  : AREA DE TRABAJO DEL REGISTRO DE FLUJO CRUDO  *
000400*                 : (RAW-FLOW-RECORD) LEIDO POR RFLU1RES, UNA    *
000500*                 : VEZ PARTIDO POR COMAS DESDE LA LINEA DE      *
000600*                 : TEXTO DEL ARCHIVO DE ENTRADA.                *
000700*    APLICACION   : RED DE FLUJOS IOT                           *
000800******************************************************************
000900*------->  FECHA : 14/06/2024   PROGRAMADOR : E.D.RAMIREZ D.
001000*------->  REQ 24-0117 : ALTA INICIAL DEL COPY PARA RFLU1RES.
001100******************************************************************
001200 01  RFLU-DET-RECORD.
001300     05  RFLU-DET-LLAVE.
001400         10  RFLU-DET-SRC-IP             PIC X(15).
001500         10  RFLU-DET-DST-IP             PIC X(15).
001600         10  RFLU-DET-FECHA-FLUJO.
001700             15  RFLU-DET-FEC-ANIO       PIC 9(04).
001800             15  RFLU-DET-FEC-MES        PIC 9(02).
001900             15  RFLU-DET-FEC-DIA        PIC 9(02).
002000     05  RFLU-DET-FECHA-NUM  REDEFINES RFLU-DET-FECHA-FLUJO
002100                                 PIC 9(08).
002150     05  RFLU-DET-FECHA-TEXTO            PIC X(10).
002200     05  RFLU-DET-TIMESTAMP-CRUDO.
002300         10  RFLU-DET-TS-DIA             PIC 9(02).
002400         10  FILLER                      PIC X(01) VALUE "/".
002500         10  RFLU-DET-TS-MES             PIC 9(02).
002600         10  FILLER                      PIC X(01) VALUE "/".
002700         10  RFLU-DET-TS-ANIO            PIC 9(04).
002800         10  FILLER                      PIC X(01) VALUE SPACE.
002900         10  RFLU-DET-TS-HORA            PIC 9(02).
003000         10  FILLER                      PIC X(01) VALUE ":".
003100         10  RFLU-DET-TS-MIN             PIC 9(02).
003200         10  FILLER                      PIC X(01) VALUE ":".
003300         10  RFLU-DET-TS-SEG             PIC 9(02).
003400         10  FILLER                      PIC X(01) VALUE SPACE.
003500         10  RFLU-DET-TS-AMPM            PIC X(02).
003600     05  RFLU-DET-VALOR-FLUJO            PIC S9(09)V9(02).
003700     05  RFLU-DET-IND-REGISTRO           PIC X(01) VALUE SPACE.
003800         88  RFLU-DET-REG-VALIDO               VALUE "V".
003900         88  RFLU-DET-REG-RECHAZADO             VALUE "R".
004000         88  RFLU-DET-REG-SIN-VALOR              VALUE "D".
004100     05  RFLU-DET-NUM-COLUMNAS           PIC 9(02) COMP.
004200     05  FILLER                          PIC X(18).
