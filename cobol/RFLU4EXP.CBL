000100******************************************************************
000200* FECHA       : 20/06/1991                                       *
000300* PROGRAMADOR : MARIA ALEJANDRA LOPEZ CASTILLO                   *
000400* APLICACION  : RED DE FLUJOS IOT                                *
000500* PROGRAMA    : RFLU4EXP                                         *
000600* TIPO        : BATCH (SUBPROGRAMA, SE INVOCA POR CALL)          *
000700* DESCRIPCION : RECIBE POR LINKAGE UN PAR SRC-IP/DST-IP, RECORRE *
000800*             : EL REPORTE CONSOLIDADO (RFLUCNS) Y COPIA AL      *
000900*             : EXTRACTO DE EXPORTACION (RFLUEXP) UNICAMENTE LOS *
001000*             : RENGLONES CUYA LLAVE COINCIDA EXACTAMENTE. SI AL *
001100*             : TERMINAR EL ARCHIVO NO HUBO NINGUNA COINCIDENCIA *
001200*             : SE ESCRIBE UN RENGLON DE AVISO "NO MATCHING ROWS"*
001300* ARCHIVOS    : RFLUCNS (ENTRADA), RFLUEXP (SALIDA)              *
001400* PROGRAMA(S) : INVOCADO POR EL JCL/PROCEDIMIENTO DE EXPORTACION *
001500*             : CON LA LLAVE SOLICITADA POR EL USUARIO.          *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. RFLU4EXP.
001900 AUTHOR. MARIA ALEJANDRA LOPEZ CASTILLO.
002000 INSTALLATION. BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
002100 DATE-WRITTEN. 20/06/1991.
002200 DATE-COMPILED.
002300 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002400******************************************************************
002500*                    REGISTRO DE CAMBIOS                         *
002600******************************************************************
002700* 20/06/91 MALC REQ 91-0144 VERSION INICIAL DEL PROGRAMA.        *
002800* 25/06/91 MALC REQ 91-0144 SE AGREGA EL RENGLON DE AVISO        *
002900*               CUANDO NO HAY COINCIDENCIAS (400-ESCRIBE-        *
003000*               TRAILER-SI-VACIO).                                *
003100* 30/12/98 MALC REQ 98-Y2K SE REVISA EL ARCHIVO RFLUCNS Y SE      *
003200*               CONFIRMA QUE LA COLUMNA FECHA YA USA 4 DIGITOS    *
003300*               DE AÑO; NO REQUIERE CAMBIO.                       *
003400* 05/01/99 MALC REQ 98-Y2K SE CIERRA EL REQUERIMIENTO DE CAMBIO   *
003500*               DE SIGLO SIN HALLAZGOS.                           *
003550* 02/07/24 EDRD REQ 24-0149 SE ACLARA QUE LA COMPARACION DE LA   *
003560*               LLAVE ES EXACTA (SRC-IP Y DST-IP COMPLETOS, NO   *
003570*               SUBCADENA).                                       *
003580* 11/07/24 MALC REQ 24-0155 SE AGREGA EL CONTEO DE RENGLONES      *
003590*               COPIADOS A LAS ESTADISTICAS DE CONSOLA.           *
003591* 15/07/24 EDRD REQ 24-0158 EL ENCABEZADO DEL CONSOLIDADO SE      *
003592*               COPIABA DE MENOS AL EXTRACTO (SE OMITIA); AHORA   *
003593*               230-COPIA-ENCABEZADO LO ESCRIBE SIN CAMBIOS ANTES *
003594*               DE FILTRAR LOS RENGLONES DE DATOS. SE AMPLIA EL   *
003595*               AVISO DE "NO MATCHING ROWS" PARA INCLUIR LA       *
003596*               LLAVE SOLICITADA (SRC-IP/DST-IP).                 *
003597* 18/07/24 EDRD REQ 24-0160 SPECIAL-NAMES TRAIA CLAUSULAS SIN     *
003598*               USO (TOP-OF-FORM/ASCII-NUMERICO/UPSI-0); SE DEJA  *
003599*               UNICAMENTE LA CLAUSULA DE MONEDA "Q" DEL SHOP.    *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RFLUCNS  ASSIGN TO RFLUCNS
005100            ORGANIZATION   IS LINE SEQUENTIAL
005200            FILE STATUS    IS FS-RFLUCNS.
005300     SELECT RFLUEXP  ASSIGN TO RFLUEXP
005400            ORGANIZATION   IS LINE SEQUENTIAL
005500            FILE STATUS    IS FS-RFLUEXP.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  RFLUCNS RECORDING MODE IS F.
005900 01  RFLU-LIN-CNS                    PIC X(100).
006000 FD  RFLUEXP RECORDING MODE IS F.
006100 01  RFLU-LIN-EXP                    PIC X(100).
006200 WORKING-STORAGE SECTION.
006300     COPY RFLUCNS.
006400******************************************************************
006500*                VARIABLES DE FILE STATUS                       *
006600******************************************************************
006700 01  FS-RFLUCNS                      PIC 9(02) VALUE ZEROS.
006800 01  FS-RFLUEXP                      PIC 9(02) VALUE ZEROS.
006900******************************************************************
007000*                AREA DE PARTICION DEL RENGLON LEIDO             *
007100******************************************************************
007200 01  WKS-COLUMNAS-CSV.
007300     05  WKS-COL                     PIC X(25) OCCURS 7 TIMES.
007400     05  FILLER                      PIC X(05).
007450 01  WKS-COLUMNAS-CSV-ALT REDEFINES WKS-COLUMNAS-CSV
007460                                 PIC X(180).
007500 77  WKS-NUM-COLUMNAS-LEIDAS         PIC 9(02) COMP VALUE ZERO.
007600 01  WKS-IND-FIN-RFLUCNS             PIC X(01) VALUE "N".
007700     88  WKS-FIN-RFLUCNS                    VALUE "S".
007800 01  WKS-IND-COINCIDE                PIC X(01) VALUE "N".
007900     88  WKS-LLAVE-COINCIDE                 VALUE "S".
008000 01  WKS-LINEA-TRAILER               PIC X(60).
008200******************************************************************
008300*                ESTADISTICAS DE LA CORRIDA                      *
008400******************************************************************
008500 01  WKS-ESTADISTICAS.
008600     05  WKS-REG-LEIDOS              PIC 9(07) COMP VALUE ZERO.
008700     05  WKS-REG-COPIADOS            PIC 9(07) COMP VALUE ZERO.
008800     05  FILLER                      PIC X(04).
008810 01  WKS-ESTADISTICAS-ALT REDEFINES WKS-ESTADISTICAS
008820                                 PIC X(18).
008900 01  WKS-MASCARA                     PIC ZZZ,ZZZ,ZZ9.
009000 77  WKS-GUIONES                     PIC X(60) VALUE ALL "=".
009100 LINKAGE SECTION.
009200 01  LK-SOLICITUD-FILTRO.
009300     05  LK-REQ-SRC-IP               PIC X(15).
009400     05  LK-REQ-DST-IP               PIC X(15).
009500     05  FILLER                      PIC X(10).
009600 PROCEDURE DIVISION USING LK-SOLICITUD-FILTRO.
009700 100-MAIN SECTION.
009800     PERFORM 110-ABRE-ARCHIVOS
009900     PERFORM 210-LEE-CONSOLIDADO
009950     PERFORM 230-COPIA-ENCABEZADO
010000     PERFORM 250-PROCESA-RENGLONES UNTIL WKS-FIN-RFLUCNS
010100     PERFORM 400-ESCRIBE-TRAILER-SI-VACIO
010200     PERFORM 800-ESTADISTICAS
010300     PERFORM 900-CIERRA-ARCHIVOS
010400     GOBACK.
010500 100-MAIN-E. EXIT.
010600******************************************************************
010700*         SECCION PARA ABRIR LOS ARCHIVOS DE LA CORRIDA          *
010800******************************************************************
010900 110-ABRE-ARCHIVOS SECTION.
011000     OPEN INPUT  RFLUCNS
011100     OPEN OUTPUT RFLUEXP
011200     IF FS-RFLUCNS NOT = 0 OR FS-RFLUEXP NOT = 0
011300        DISPLAY WKS-GUIONES UPON CONSOLE
011400        DISPLAY "RFLU4EXP - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
011500        DISPLAY "FS-RFLUCNS = (" FS-RFLUCNS ")" UPON CONSOLE
011600        DISPLAY "FS-RFLUEXP = (" FS-RFLUEXP ")" UPON CONSOLE
011700        DISPLAY WKS-GUIONES UPON CONSOLE
011800        MOVE 91 TO RETURN-CODE
011900        GOBACK
012000     END-IF.
012100 110-ABRE-ARCHIVOS-E. EXIT.
012200******************************************************************
012300*         SECCION PARA LEER UN RENGLON DEL CONSOLIDADO           *
012400******************************************************************
012500 210-LEE-CONSOLIDADO SECTION.
012600     READ RFLUCNS INTO RFLU-LIN-CNS
012700          AT END SET WKS-FIN-RFLUCNS TO TRUE
012800     END-READ.
012900 210-LEE-CONSOLIDADO-E. EXIT.
012910******************************************************************
012920*    SECCION QUE COPIA EL ENCABEZADO DEL CONSOLIDADO SIN CAMBIOS *
012930*    AL EXTRACTO Y AVANZA AL PRIMER RENGLON DE DATOS              *
012940******************************************************************
012950 230-COPIA-ENCABEZADO SECTION.
012960     IF NOT WKS-FIN-RFLUCNS
012970        IF RFLU-LIN-CNS (1:5) = "date,"
012980           MOVE RFLU-LIN-CNS TO RFLU-LIN-EXP
012990           WRITE RFLU-LIN-EXP
013000           PERFORM 210-LEE-CONSOLIDADO
013010        END-IF
013020     END-IF.
013030 230-COPIA-ENCABEZADO-E. EXIT.
013100******************************************************************
013200*    SECCION QUE EVALUA UN RENGLON DE DATOS Y LEE EL SIGUIENTE   *
013300******************************************************************
013400 250-PROCESA-RENGLONES SECTION.
013500     ADD 1 TO WKS-REG-LEIDOS
013600     PERFORM 220-PARTE-COLUMNAS
013700     IF WKS-LLAVE-COINCIDE
013800        PERFORM 300-FILTRA-Y-ESCRIBE
013900     END-IF
014100     PERFORM 210-LEE-CONSOLIDADO.
014200 250-PROCESA-RENGLONES-E. EXIT.
014300******************************************************************
014400*    SECCION PARA PARTIR EL RENGLON Y COMPARAR LA LLAVE EXACTA   *
014500*    (FORMATO FIJO: FECHA,SRC,DST,AVG-DUR,DSV-DUR,AVG-PAQ,       *
014600*     DSV-PAQ - VER COPY RFLUCNS)                                *
014700******************************************************************
014800 220-PARTE-COLUMNAS SECTION.
014900     MOVE SPACES TO WKS-COLUMNAS-CSV
015000     MOVE ZERO   TO WKS-NUM-COLUMNAS-LEIDAS
015100     MOVE "N" TO WKS-IND-COINCIDE
015200     UNSTRING RFLU-LIN-CNS DELIMITED BY ","
015300         INTO WKS-COL (1) WKS-COL (2) WKS-COL (3) WKS-COL (4)
015400              WKS-COL (5) WKS-COL (6) WKS-COL (7)
015500         TALLYING IN WKS-NUM-COLUMNAS-LEIDAS
015600     END-UNSTRING
015700     IF WKS-NUM-COLUMNAS-LEIDAS = 7
015800        MOVE WKS-COL (1) TO RFLU-CNS-FECHA
015900        MOVE WKS-COL (2) TO RFLU-CNS-SRC-IP
016000        MOVE WKS-COL (3) TO RFLU-CNS-DST-IP
016100        MOVE WKS-COL (4) TO RFLU-CNS-AVG-DURACION
016200        MOVE WKS-COL (5) TO RFLU-CNS-DSV-DURACION
016300        MOVE WKS-COL (6) TO RFLU-CNS-AVG-PAQUETES
016400        MOVE WKS-COL (7) TO RFLU-CNS-DSV-PAQUETES
016500        IF RFLU-CNS-SRC-IP = LK-REQ-SRC-IP
016600           AND RFLU-CNS-DST-IP = LK-REQ-DST-IP
016700           SET WKS-LLAVE-COINCIDE TO TRUE
016800        END-IF
016900     END-IF.
017000 220-PARTE-COLUMNAS-E. EXIT.
017100******************************************************************
017200*    SECCION PARA COPIAR EL RENGLON COINCIDENTE AL EXTRACTO      *
017300******************************************************************
017400 300-FILTRA-Y-ESCRIBE SECTION.
017500     MOVE RFLU-LIN-CNS TO RFLU-LIN-EXP
017600     WRITE RFLU-LIN-EXP
017700     ADD 1 TO WKS-REG-COPIADOS.
017800 300-FILTRA-Y-ESCRIBE-E. EXIT.
017900******************************************************************
018000*    SECCION QUE ESCRIBE UN RENGLON DE AVISO SI NO HUBO          *
018100*    NINGUNA COINCIDENCIA EN TODO EL ARCHIVO CONSOLIDADO         *
018200******************************************************************
018300 400-ESCRIBE-TRAILER-SI-VACIO SECTION.
018400     IF WKS-REG-COPIADOS = 0
018500        MOVE SPACES TO WKS-LINEA-TRAILER
018600        STRING "# No matching rows for src_ip=" DELIMITED BY SIZE
018610               LK-REQ-SRC-IP         DELIMITED BY SPACE
018620               " dst_ip="             DELIMITED BY SIZE
018630               LK-REQ-DST-IP         DELIMITED BY SPACE
018640            INTO WKS-LINEA-TRAILER
018650        END-STRING
018700        MOVE WKS-LINEA-TRAILER TO RFLU-LIN-EXP
018800        WRITE RFLU-LIN-EXP
018900     END-IF.
019000 400-ESCRIBE-TRAILER-SI-VACIO-E. EXIT.
019100******************************************************************
019200*    SECCION DE ESTADISTICAS FINALES DE LA CORRIDA               *
019300******************************************************************
019400 800-ESTADISTICAS SECTION.
019500     DISPLAY WKS-GUIONES UPON CONSOLE
019600     DISPLAY "RFLU4EXP - ESTADISTICAS DE LA CORRIDA" UPON CONSOLE
019700     MOVE WKS-REG-LEIDOS TO WKS-MASCARA
019800     DISPLAY "REGISTROS LEIDOS        : " WKS-MASCARA
019900             UPON CONSOLE
020000     MOVE WKS-REG-COPIADOS TO WKS-MASCARA
020100     DISPLAY "REGISTROS COPIADOS      : " WKS-MASCARA
020200             UPON CONSOLE
020300     DISPLAY WKS-GUIONES UPON CONSOLE.
020400 800-ESTADISTICAS-E. EXIT.
020500******************************************************************
020600*    SECCION PARA CERRAR LOS ARCHIVOS DE LA CORRIDA              *
020700******************************************************************
020800 900-CIERRA-ARCHIVOS SECTION.
020900     CLOSE RFLUCNS
021000     CLOSE RFLUEXP.
021100 900-CIERRA-ARCHIVOS-E. EXIT.
