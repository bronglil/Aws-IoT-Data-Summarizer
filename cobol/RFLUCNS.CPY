000100******************************************************************
000200*    COPY        : RFLUCNS                                       *
000300*    DESCRIPCION  : REGISTRO CONSOLIDADO DURACION/PAQUETES POR   *
000400*                 : LLAVE (CONSOLIDATED-DURPKT-RECORD), ESCRITO  *
000500*                 : POR RFLU2CNS Y LEIDO/FILTRADO POR RFLU4EXP.  *
000600*                 : ENCABEZADO CSV:                              *
000700*                 : "date,src_ip,dst_ip,avg_duration,            *
000800*                 :  stddev_duration,avg_pkts,stddev_pkts".      *
000900*    APLICACION   : RED DE FLUJOS IOT                           *
001000******************************************************************
001100*------->  FECHA : 16/06/2024   PROGRAMADOR : E.D.RAMIREZ D.
001200*------->  REQ 24-0119 : ALTA INICIAL DEL COPY PARA RFLU2CNS.
001300*------->  FECHA : 03/07/2024   PROGRAMADOR : M.A.LOPEZ C.
001400*------->  REQ 24-0144 : SE REUTILIZA EL COPY EN RFLU4EXP PARA
001500*------->                EL EXTRACTO DE EXPORTACION (RFLU-EXP).
001550*------->  FECHA : 16/07/2024   PROGRAMADOR : E.D.RAMIREZ D.
001560*------->  REQ 24-0159 : SE AGREGAN LAS RANURAS EDITADAS (...-EDIT)
001570*------->                PARA LOS 4 CAMPOS NUMERICOS; SE ESCRIBIAN
001580*------->                SIN PUNTO DECIMAL Y CON EL SIGNO SOBRE-
001590*------->                PUNZONADO EN EL ULTIMO DIGITO.
001600******************************************************************
001700 01  RFLU-CNS-RECORD.
001800     05  RFLU-CNS-FECHA                  PIC X(10).
001900     05  RFLU-CNS-SRC-IP                 PIC X(15).
002000     05  RFLU-CNS-DST-IP                 PIC X(15).
002100     05  RFLU-CNS-AVG-DURACION           PIC S9(09)V9(04).
002110     05  RFLU-CNS-AVG-DURACION-EDIT      PIC 9(9).9999.
002200     05  RFLU-CNS-DSV-DURACION           PIC S9(09)V9(04).
002210     05  RFLU-CNS-DSV-DURACION-EDIT      PIC 9(9).9999.
002300     05  RFLU-CNS-AVG-PAQUETES           PIC S9(09)V9(04).
002310     05  RFLU-CNS-AVG-PAQUETES-EDIT      PIC 9(9).9999.
002400     05  RFLU-CNS-DSV-PAQUETES           PIC S9(09)V9(04).
002410     05  RFLU-CNS-DSV-PAQUETES-EDIT      PIC 9(9).9999.
002500     05  RFLU-CNS-AVG-DUR-ALT REDEFINES RFLU-CNS-AVG-DURACION.
002600         10  RFLU-CNS-AVG-DUR-ENTERO     PIC S9(09).
002700         10  RFLU-CNS-AVG-DUR-DECIMAL    PIC 9(04).
002710     05  RFLU-CNS-IND-LLAVE              PIC X(01) VALUE SPACE.
002800         88  RFLU-CNS-LLAVE-NUEVA               VALUE "N".
002900         88  RFLU-CNS-LLAVE-EXISTENTE           VALUE "E".
003000     05  FILLER                          PIC X(09).
003100******************************************************************
003200*    AREA DE TRABAJO PARA EL EXTRACTO DE EXPORTACION (RFLU4EXP)   *
003300******************************************************************
003400 01  RFLU-EXP-RECORD.
003500     05  RFLU-EXP-SRC-IP                 PIC X(15).
003600     05  RFLU-EXP-DST-IP                 PIC X(15).
003700     05  FILLER                          PIC X(02).
