000100******************************************************************
000200* FECHA       : 14/06/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : RED DE FLUJOS IOT                                *
000500* PROGRAMA    : RFLU1RES                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE FLUJOS CRUDOS (UN RENGLON POR  *
000800*             : FLUJO DE RED CAPTURADO), LO VALIDA Y LO REDUCE A *
000900*             : UN RENGLON RESUMEN POR LLAVE (IP ORIGEN, IP      *
001000*             : DESTINO, FECHA), ORDENADO, PARA ALIMENTAR LOS    *
001100*             : PROCESOS DE CONSOLIDACION (RFLU2CNS / RFLU3CNI). *
001200* ARCHIVOS    : RFLUFLU (ENTRADA), RFLURES (SALIDA)              *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. RFLU1RES.
001700 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
001800 INSTALLATION. BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
001900 DATE-WRITTEN. 14/06/1987.
002000 DATE-COMPILED.
002100 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002200******************************************************************
002300*                    REGISTRO DE CAMBIOS                         *
002400******************************************************************
002500* 14/06/87 EDRD REQ 87-0117 VERSION INICIAL DEL PROGRAMA.        *
002600* 17/06/87 EDRD REQ 87-0117 SE AGREGA VALIDACION DE FORMATO DE   *
002700*               LA FECHA/HORA DEL FLUJO (DD/MM/AAAA HH:MM:SS AM).*
002800* 21/06/89 MALC REQ 89-0131 SE CAMBIA LA ESCRITURA DEL CSV DE    *
002900*               SALIDA PARA USAR RFLU-RES-LINEA-CSV DEL COPY.    *
003000* 28/06/92 MALC REQ 92-0138 SE AMPLIA LA TABLA DE LLAVES EN      *
003100*               MEMORIA DE 500 A 2000 POSICIONES (VOLUMEN ALTO). *
003200* 30/12/98 EDRD REQ 98-Y2K SE REVISA RUTINA DE FECHAS PARA EL    *
003300*               CAMBIO DE SIGLO; EL SIGLO SE FIJA EN "20" FIJO.  *
003400* 02/01/99 EDRD REQ 98-Y2K PRUEBA DE CORTE DE SIGLO REALIZADA,   *
003500*               SIN HALLAZGOS. SE CIERRA EL REQUERIMIENTO.       *
003600* 09/07/24 EDRD REQ 24-0150 SE CORRIGE EL CONTEO DE COLUMNAS     *
003700*               CUANDO EL RENGLON TERMINA EN COMA.               *
003750* 18/07/24 EDRD REQ 24-0160 SPECIAL-NAMES TRAIA CLAUSULAS SIN USO*
003760*               (TOP-OF-FORM/ASCII-NUMERICO/UPSI-0) COPIADAS POR *
003770*               ERROR DE OTRO PROGRAMA; SE DEJA UNICAMENTE LA    *
003780*               CLAUSULA DE MONEDA "Q" QUE USA EL RESTO DEL SHOP.*
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RFLUFLU  ASSIGN TO RFLUFLU
004800            ORGANIZATION   IS LINE SEQUENTIAL
004900            FILE STATUS    IS FS-RFLUFLU.
005000     SELECT RFLURES  ASSIGN TO RFLURES
005100            ORGANIZATION   IS LINE SEQUENTIAL
005200            FILE STATUS    IS FS-RFLURES.
005300     SELECT WORKREC  ASSIGN TO SORTWK1.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  RFLUFLU
005700     RECORDING MODE IS F.
005800 01  RFLU-LINEA-ENTRADA              PIC X(200).
005900 FD  RFLURES
006000     RECORDING MODE IS F.
006100 01  RFLU-LINEA-SALIDA               PIC X(066).
006200 SD  WORKREC.
006300 01  WKS-RENGLON-ORDEN.
006400     88  WKS-FIN-ORDEN                      VALUE HIGH-VALUES.
006500     05  WKS-ORD-LLAVE.
006600         10  WKS-ORD-SRC-IP          PIC X(15).
006700         10  WKS-ORD-DST-IP          PIC X(15).
006800         10  WKS-ORD-FECHA           PIC X(10).
006900     05  WKS-ORD-LLAVE-ALT REDEFINES WKS-ORD-LLAVE
007000                                 PIC X(40).
007100     05  WKS-ORD-TOTAL               PIC S9(09)V9(02).
007150     05  FILLER                      PIC X(05).
007200 WORKING-STORAGE SECTION.
007300     COPY RFLUDET.
007400     COPY RFLURES.
007500******************************************************************
007600*                VARIABLES DE FILE STATUS                       *
007700******************************************************************
007800 01  FS-RFLUFLU                      PIC 9(02) VALUE ZEROS.
007900 01  FS-RFLURES                      PIC 9(02) VALUE ZEROS.
008000******************************************************************
008100*                INDICADORES DE FIN DE ARCHIVO                  *
008200******************************************************************
008300 01  WKS-FIN-ARCHIVOS                PIC X(01) VALUE SPACE.
008400     88  WKS-FIN-RFLUFLU                    VALUE HIGH-VALUES.
008500******************************************************************
008600*                AREA DE PARTICION DEL RENGLON CSV               *
008700******************************************************************
008800 01  WKS-COLUMNAS-CSV.
008850     05  FILLER                      PIC X(01).
008900     05  WKS-COL                     PIC X(25) OCCURS 8 TIMES.
008950     05  FILLER                      PIC X(01).
009000 01  WKS-COLUMNAS-CSV-ALT REDEFINES WKS-COLUMNAS-CSV.
009100     05  WKS-COL-COMO-TEXTO          PIC X(202).
009200 77  WKS-NUM-COLUMNAS-LEIDAS         PIC 9(02) COMP VALUE ZERO.
009300******************************************************************
009400*                TABLA DE LLAVES EN MEMORIA                      *
009500******************************************************************
009600 77  WKS-NUM-LLAVES                  PIC S9(04) COMP VALUE ZERO.
009700 01  WKS-TABLA-LLAVES.
009800     05  WKS-TAB-ENTRADA OCCURS 1 TO 2000 TIMES
009900                DEPENDING ON WKS-NUM-LLAVES
010000                INDEXED BY IDX-LLAVE.
010100         10  WKS-TAB-SRC-IP          PIC X(15).
010200         10  WKS-TAB-DST-IP          PIC X(15).
010300         10  WKS-TAB-FECHA           PIC X(10).
010400         10  WKS-TAB-TOTAL           PIC S9(09)V9(02).
010450         10  FILLER                  PIC X(05).
010500 77  WKS-IND-LLAVE-HALLADA           PIC X(01) VALUE "N".
010600     88  WKS-LLAVE-HALLADA                  VALUE "S".
010700******************************************************************
010800*                ESTADISTICAS DE LA CORRIDA                      *
010900******************************************************************
011000 01  WKS-ESTADISTICAS.
011100     05  WKS-REG-LEIDOS              PIC 9(07) COMP VALUE ZERO.
011200     05  WKS-REG-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
011300     05  WKS-REG-SIN-VALOR           PIC 9(07) COMP VALUE ZERO.
011400     05  WKS-LLAVES-ESCRITAS         PIC 9(05) COMP VALUE ZERO.
011450     05  FILLER                      PIC X(04).
011500 01  WKS-MASCARA                     PIC ZZZ,ZZZ,ZZ9.
011600 77  WKS-GUIONES                     PIC X(60) VALUE ALL "=".
011700 PROCEDURE DIVISION.
011800 100-MAIN SECTION.
011900     PERFORM 110-ABRE-ARCHIVOS
012000     PERFORM 210-LEE-FLUJO
012050     PERFORM 150-PROCESA-FLUJOS UNTIL WKS-FIN-RFLUFLU
012800     PERFORM 400-ORDENA-LLAVES
012900     PERFORM 800-ESTADISTICAS
013000     PERFORM 900-CIERRA-ARCHIVOS
013100     STOP RUN.
013200 100-MAIN-E. EXIT.
013210******************************************************************
013220*    SECCION QUE PROCESA UN RENGLON CRUDO Y LEE EL SIGUIENTE      *
013230******************************************************************
013240 150-PROCESA-FLUJOS SECTION.
013250     PERFORM 200-PARSEA-REGISTRO
013260     IF RFLU-DET-REG-VALIDO
013270        PERFORM 300-ACUMULA-POR-LLAVE
013280     END-IF
013290     PERFORM 210-LEE-FLUJO.
013295 150-PROCESA-FLUJOS-E. EXIT.
013300******************************************************************
013400*         SECCION PARA ABRIR LOS ARCHIVOS DE LA CORRIDA          *
013500******************************************************************
013600 110-ABRE-ARCHIVOS SECTION.
013700     OPEN INPUT  RFLUFLU
013800     OPEN OUTPUT RFLURES
013900     IF FS-RFLUFLU NOT = 0 OR FS-RFLURES NOT = 0
014000        DISPLAY WKS-GUIONES UPON CONSOLE
014100        DISPLAY "RFLU1RES - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
014200        DISPLAY "FS-RFLUFLU = (" FS-RFLUFLU ")" UPON CONSOLE
014300        DISPLAY "FS-RFLURES = (" FS-RFLURES ")" UPON CONSOLE
014400        DISPLAY WKS-GUIONES UPON CONSOLE
014500        MOVE 91 TO RETURN-CODE
014600        STOP RUN
014700     END-IF
014800     MOVE "Src,Dst,Date,Total" TO RFLU-LINEA-SALIDA
014900     WRITE RFLU-LINEA-SALIDA.
015000 110-ABRE-ARCHIVOS-E. EXIT.
015100******************************************************************
015200*         SECCION PARA LEER UN RENGLON DEL ARCHIVO CRUDO         *
015300******************************************************************
015400 210-LEE-FLUJO SECTION.
015500     READ RFLUFLU
015600          AT END SET WKS-FIN-RFLUFLU TO TRUE
015700     END-READ
015800     IF NOT WKS-FIN-RFLUFLU
015900        ADD 1 TO WKS-REG-LEIDOS
016000     END-IF.
016100 210-LEE-FLUJO-E. EXIT.
016200******************************************************************
016300*    SECCION PARA PARTIR Y VALIDAR EL RENGLON CSV DE ENTRADA     *
016400******************************************************************
016500 200-PARSEA-REGISTRO SECTION.
016600     MOVE SPACES TO WKS-COLUMNAS-CSV
016700     MOVE ZERO   TO WKS-NUM-COLUMNAS-LEIDAS
016800     SET RFLU-DET-REG-VALIDO TO TRUE
016900     UNSTRING RFLU-LINEA-ENTRADA DELIMITED BY ","
017000         INTO WKS-COL (1) WKS-COL (2) WKS-COL (3) WKS-COL (4)
017100              WKS-COL (5) WKS-COL (6) WKS-COL (7) WKS-COL (8)
017200         TALLYING IN WKS-NUM-COLUMNAS-LEIDAS
017300     END-UNSTRING
017400     IF WKS-NUM-COLUMNAS-LEIDAS < 3
017500        SET RFLU-DET-REG-RECHAZADO TO TRUE
017600        ADD 1 TO WKS-REG-RECHAZADOS
017700     ELSE
017800        MOVE WKS-COL (1) TO RFLU-DET-SRC-IP
017900        MOVE WKS-COL (2) TO RFLU-DET-DST-IP
018000        PERFORM 220-PARSEA-FECHA
018100        IF RFLU-DET-REG-VALIDO
018200           IF WKS-NUM-COLUMNAS-LEIDAS < 4
018300              MOVE 1.00 TO RFLU-DET-VALOR-FLUJO
018400              ADD 1 TO WKS-REG-SIN-VALOR
018500           ELSE
018600              MOVE WKS-COL (4) TO RFLU-DET-VALOR-FLUJO
018700           END-IF
018800        END-IF
018900     END-IF.
019000 200-PARSEA-REGISTRO-E. EXIT.
019100******************************************************************
019200*    SECCION PARA VALIDAR Y CONVERTIR LA FECHA/HORA DEL FLUJO    *
019300*    FORMATO ESPERADO  DD/MM/AAAA HH:MM:SS AM                    *
019400******************************************************************
019500 220-PARSEA-FECHA SECTION.
019600     MOVE WKS-COL (3) TO RFLU-DET-TIMESTAMP-CRUDO
019700     IF RFLU-DET-TS-DIA NOT NUMERIC
020000        OR RFLU-DET-TS-MES NOT NUMERIC
020100        OR RFLU-DET-TS-ANIO NOT NUMERIC
020200        OR RFLU-DET-TS-DIA < 1 OR RFLU-DET-TS-DIA > 31
020300        OR RFLU-DET-TS-MES < 1 OR RFLU-DET-TS-MES > 12
020400        OR (RFLU-DET-TS-AMPM NOT = "AM" AND
020500            RFLU-DET-TS-AMPM NOT = "PM")
020600        SET RFLU-DET-REG-RECHAZADO TO TRUE
020700        ADD 1 TO WKS-REG-RECHAZADOS
020800     ELSE
020900        MOVE RFLU-DET-TS-ANIO TO RFLU-DET-FEC-ANIO
021000        MOVE RFLU-DET-TS-MES  TO RFLU-DET-FEC-MES
021100        MOVE RFLU-DET-TS-DIA  TO RFLU-DET-FEC-DIA
021110        STRING RFLU-DET-FEC-ANIO DELIMITED BY SIZE "-"
021120               RFLU-DET-FEC-MES  DELIMITED BY SIZE "-"
021130               RFLU-DET-FEC-DIA  DELIMITED BY SIZE
021140            INTO RFLU-DET-FECHA-TEXTO
021150        END-STRING
021200     END-IF.
021300 220-PARSEA-FECHA-E. EXIT.
021400******************************************************************
021500*    SECCION PARA ACUMULAR EL VALOR EN LA TABLA DE LLAVES        *
021600*    (BUSQUEDA SECUENCIAL - LA TABLA AUN NO ESTA ORDENADA)       *
021700******************************************************************
021800 300-ACUMULA-POR-LLAVE SECTION.
021900     MOVE "N" TO WKS-IND-LLAVE-HALLADA
022000     IF WKS-NUM-LLAVES > 0
022100        PERFORM 320-BUSCA-LLAVE VARYING IDX-LLAVE FROM 1 BY 1
022200                UNTIL IDX-LLAVE > WKS-NUM-LLAVES
022300                   OR WKS-LLAVE-HALLADA
024600     END-IF
024700     IF NOT WKS-LLAVE-HALLADA
024800        ADD 1 TO WKS-NUM-LLAVES
024900        MOVE RFLU-DET-SRC-IP      TO WKS-TAB-SRC-IP (WKS-NUM-LLAVES)
025000        MOVE RFLU-DET-DST-IP      TO WKS-TAB-DST-IP (WKS-NUM-LLAVES)
025100        MOVE RFLU-DET-FECHA-TEXTO TO WKS-TAB-FECHA (WKS-NUM-LLAVES)
025200        MOVE RFLU-DET-VALOR-FLUJO TO WKS-TAB-TOTAL (WKS-NUM-LLAVES)
025300     END-IF.
025400 300-ACUMULA-POR-LLAVE-E. EXIT.
025410******************************************************************
025420*    SECCION QUE COMPARA UNA RANURA DE LA TABLA CONTRA LA LLAVE  *
025430*    DEL REGISTRO ACTUAL (CUERPO DEL PERFORM VARYING DE ARRIBA)  *
025440******************************************************************
025450 320-BUSCA-LLAVE SECTION.
025460     IF WKS-TAB-SRC-IP (IDX-LLAVE) = RFLU-DET-SRC-IP
025470        AND WKS-TAB-DST-IP (IDX-LLAVE) = RFLU-DET-DST-IP
025480        AND WKS-TAB-FECHA (IDX-LLAVE)
025490              = RFLU-DET-FECHA-TEXTO
025500        SET WKS-LLAVE-HALLADA TO TRUE
025510        ADD RFLU-DET-VALOR-FLUJO TO WKS-TAB-TOTAL (IDX-LLAVE)
025520     END-IF.
025530 320-BUSCA-LLAVE-E. EXIT.
025500******************************************************************
025600*    SECCION PARA ORDENAR LA TABLA Y ESCRIBIR EL CSV DE SALIDA   *
025700*    (SRC-IP, DST-IP, FECHA ASCENDENTE)                          *
025800******************************************************************
025900 400-ORDENA-LLAVES SECTION.
026000     IF WKS-NUM-LLAVES > 0
026100        SORT WORKREC ON ASCENDING KEY WKS-ORD-SRC-IP
026200                        ASCENDING KEY WKS-ORD-DST-IP
026300                        ASCENDING KEY WKS-ORD-FECHA
026400           INPUT PROCEDURE  IS 410-ALIMENTA-ORDEN
026500           OUTPUT PROCEDURE IS 420-DEVUELVE-ORDENADO
026600     END-IF.
026700 400-ORDENA-LLAVES-E. EXIT.
026800 410-ALIMENTA-ORDEN SECTION.
026900     PERFORM 415-LIBERA-RENGLON VARYING IDX-LLAVE FROM 1 BY 1
027000             UNTIL IDX-LLAVE > WKS-NUM-LLAVES.
027700 410-ALIMENTA-ORDEN-E. EXIT.
027710******************************************************************
027720*    SECCION QUE LIBERA UNA RANURA DE LA TABLA HACIA EL SORT     *
027730******************************************************************
027740 415-LIBERA-RENGLON SECTION.
027750     MOVE WKS-TAB-SRC-IP (IDX-LLAVE) TO WKS-ORD-SRC-IP
027760     MOVE WKS-TAB-DST-IP (IDX-LLAVE) TO WKS-ORD-DST-IP
027770     MOVE WKS-TAB-FECHA  (IDX-LLAVE) TO WKS-ORD-FECHA
027780     MOVE WKS-TAB-TOTAL  (IDX-LLAVE) TO WKS-ORD-TOTAL
027790     RELEASE WKS-RENGLON-ORDEN.
027795 415-LIBERA-RENGLON-E. EXIT.
027800 420-DEVUELVE-ORDENADO SECTION.
027900     RETURN WORKREC
028000          AT END SET WKS-FIN-ORDEN TO TRUE
028100     END-RETURN
028150     PERFORM 425-PROCESA-ORDENADO UNTIL WKS-FIN-ORDEN.
028800 420-DEVUELVE-ORDENADO-E. EXIT.
028810******************************************************************
028820*    SECCION QUE ESCRIBE UN RENGLON ORDENADO Y LEE EL SIGUIENTE  *
028830******************************************************************
028840 425-PROCESA-ORDENADO SECTION.
028850     PERFORM 600-ESCRIBE-SALIDA
028860     RETURN WORKREC
028870          AT END SET WKS-FIN-ORDEN TO TRUE
028880     END-RETURN.
028890 425-PROCESA-ORDENADO-E. EXIT.
028900******************************************************************
029000*    SECCION PARA ARMAR Y ESCRIBIR UN RENGLON DEL CSV DE SALIDA  *
029100******************************************************************
029200 600-ESCRIBE-SALIDA SECTION.
029300     MOVE WKS-ORD-SRC-IP TO RFLU-RES-SRC-IP
029400     MOVE WKS-ORD-DST-IP TO RFLU-RES-DST-IP
029500     MOVE WKS-ORD-FECHA  TO RFLU-RES-FECHA
029600     MOVE WKS-ORD-TOTAL  TO RFLU-RES-TOTAL
029700     MOVE RFLU-RES-TOTAL TO RFLU-RES-TOTAL-EDIT
029750     MOVE SPACES TO RFLU-RES-LINEA-CSV
029800     STRING RFLU-RES-SRC-IP    DELIMITED BY SPACE ","
029900            RFLU-RES-DST-IP    DELIMITED BY SPACE ","
030000            RFLU-RES-FECHA     DELIMITED BY SIZE  ","
030100            RFLU-RES-TOTAL-EDIT DELIMITED BY SIZE
030200         INTO RFLU-RES-LINEA-CSV
030300     END-STRING
030400     MOVE RFLU-RES-LINEA-CSV TO RFLU-LINEA-SALIDA
030500     WRITE RFLU-LINEA-SALIDA
030600     ADD 1 TO WKS-LLAVES-ESCRITAS.
030700 600-ESCRIBE-SALIDA-E. EXIT.
030800******************************************************************
030900*    SECCION DE ESTADISTICAS FINALES DE LA CORRIDA               *
031000******************************************************************
031100 800-ESTADISTICAS SECTION.
031200     DISPLAY WKS-GUIONES UPON CONSOLE
031300     DISPLAY "RFLU1RES - ESTADISTICAS DE LA CORRIDA" UPON CONSOLE
031400     MOVE WKS-REG-LEIDOS TO WKS-MASCARA
031500     DISPLAY "REGISTROS LEIDOS        : " WKS-MASCARA
031600             UPON CONSOLE
031700     MOVE WKS-REG-RECHAZADOS TO WKS-MASCARA
031800     DISPLAY "REGISTROS RECHAZADOS    : " WKS-MASCARA
031900             UPON CONSOLE
032000     MOVE WKS-REG-SIN-VALOR TO WKS-MASCARA
032100     DISPLAY "REGISTROS SIN VALOR     : " WKS-MASCARA
032200             UPON CONSOLE
032300     MOVE WKS-LLAVES-ESCRITAS TO WKS-MASCARA
032400     DISPLAY "LLAVES ESCRITAS         : " WKS-MASCARA
032500             UPON CONSOLE
032600     DISPLAY WKS-GUIONES UPON CONSOLE.
032700 800-ESTADISTICAS-E. EXIT.
032800******************************************************************
032900*    SECCION PARA CERRAR LOS ARCHIVOS DE LA CORRIDA              *
033000******************************************************************
033100 900-CIERRA-ARCHIVOS SECTION.
033200     CLOSE RFLUFLU
033300     CLOSE RFLURES.
033400 900-CIERRA-ARCHIVOS-E. EXIT.
