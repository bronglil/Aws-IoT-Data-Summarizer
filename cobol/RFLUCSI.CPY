000100******************************************************************
000200*    COPY        : RFLUCSI                                       *
000300*    DESCRIPCION  : RENGLON CSV DEL SNAPSHOT CONSOLIDADO         *
000400*                 : INCREMENTAL (CONSOLIDATED-INCREMENTAL-       *
000500*                 : RECORD), DERIVADO DE RFLUAGR Y ESCRITO POR   *
000600*                 : RFLU3CNI. ENCABEZADO CSV:                    *
000700*                 : "src_ip,dst_ip,date,count,sum,average,        *
000800*                 :  stddev".                                    *
000900*    APLICACION   : RED DE FLUJOS IOT                           *
001000******************************************************************
001100*------->  FECHA : 18/06/2024   PROGRAMADOR : E.D.RAMIREZ D.
001200*------->  REQ 24-0122 : ALTA INICIAL DEL COPY PARA RFLU3CNI.
001250*------->  FECHA : 16/07/2024   PROGRAMADOR : E.D.RAMIREZ D.
001260*------->  REQ 24-0159 : SE AGREGAN LAS RANURAS EDITADAS (...-EDIT)
001270*------->                PARA CONTADOR/SUMA/PROMEDIO/DESVIACION;
001280*------->                SE ESCRIBIAN SIN PUNTO DECIMAL Y CON EL
001290*------->                SIGNO SOBREPUNZONADO EN EL ULTIMO DIGITO.
001300******************************************************************
001400 01  RFLU-CSI-RECORD.
001500     05  RFLU-CSI-SRC-IP                 PIC X(15).
001600     05  RFLU-CSI-DST-IP                 PIC X(15).
001700     05  RFLU-CSI-FECHA                  PIC X(10).
001800     05  RFLU-CSI-CONTADOR               PIC S9(09).
001810     05  RFLU-CSI-CONTADOR-EDIT          PIC 9(9).
001900     05  RFLU-CSI-SUMA                   PIC S9(11)V9(02).
001910     05  RFLU-CSI-SUMA-EDIT              PIC 9(11).99.
002000     05  RFLU-CSI-PROMEDIO               PIC S9(09)V9(04).
002010     05  RFLU-CSI-PROMEDIO-EDIT          PIC 9(9).9999.
002100     05  RFLU-CSI-DESVIACION             PIC S9(09)V9(04).
002110     05  RFLU-CSI-DESVIACION-EDIT        PIC 9(9).9999.
002200     05  RFLU-CSI-INTERMEDIOS REDEFINES RFLU-CSI-PROMEDIO.
002300         10  RFLU-CSI-PROM-ENTERO        PIC S9(09).
002400         10  RFLU-CSI-PROM-DECIMAL       PIC 9(04).
002500     05  FILLER                          PIC X(12).
