000100******************************************************************
000200*    COPY        : RFLUAGR                                       *
000300*    DESCRIPCION  : REGISTRO DE ACUMULADO CORRIDO POR LLAVE      *
000400*                 : (RUNNING-AGGREGATE-RECORD). ARCHIVO DE       *
000500*                 : ESTADO DE RFLU3CNI, SECUENCIAL DE LONGITUD   *
000600*                 : FIJA, UN RENGLON POR LLAVE (SRC,DST,FECHA).  *
000700*                 : LA ORGANIZACION ES SECUENCIAL Y NO INDEXADA  *
000800*                 : PORQUE EL VOLUMEN DE LLAVES DE ESTE PROCESO  *
000900*                 : NO JUSTIFICA UN VSAM; SE RELEE COMPLETO CADA *
001000*                 : CORRIDA.                                    *
001100*    APLICACION   : RED DE FLUJOS IOT                           *
001200******************************************************************
001300*------->  FECHA : 18/06/2024   PROGRAMADOR : E.D.RAMIREZ D.
001400*------->  REQ 24-0122 : ALTA INICIAL DEL COPY PARA RFLU3CNI.
001500*------->  FECHA : 09/07/2024   PROGRAMADOR : M.A.LOPEZ C.
001600*------->  REQ 24-0150 : SE AMPLIA RFLU-AGR-NUM-CARGAS A 4 DIG.
001700*------->                PORQUE DESBORDABA EN LLAVES MUY ACTIVAS.
001800******************************************************************
001900 01  RFLU-AGR-RECORD.
002000     88  RFLU-AGR-FIN-ARCHIVO                  VALUE HIGH-VALUES.
002100     05  RFLU-AGR-LLAVE.
002200         10  RFLU-AGR-SRC-IP             PIC X(15).
002300         10  RFLU-AGR-DST-IP             PIC X(15).
002400         10  RFLU-AGR-FECHA              PIC X(10).
002500     05  RFLU-AGR-LLAVE-NUM REDEFINES RFLU-AGR-LLAVE
002600                                 PIC X(40).
002700     05  RFLU-AGR-CONTADOR               PIC S9(09)     COMP.
002800     05  RFLU-AGR-SUMA                   PIC S9(11)V9(02).
002900     05  RFLU-AGR-SUMA-CUAD              PIC S9(13)V9(04).
003000     05  RFLU-AGR-NUM-CARGAS             PIC 9(04)      COMP.
003100     05  RFLU-AGR-IND-ESTADO             PIC X(01) VALUE SPACE.
003200         88  RFLU-AGR-ESTADO-ACTIVO             VALUE "A".
003300         88  RFLU-AGR-ESTADO-CONGELADO          VALUE "C".
003400     05  FILLER                          PIC X(12).
