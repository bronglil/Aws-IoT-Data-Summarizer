000100******************************************************************
000200*    COPY        : RFLUDPK                                       *
000300*    DESCRIPCION  : REGISTRO DE RESUMEN DURACION/PAQUETES POR    *
000400*                 : LLAVE (SUMMARY-DURPKT-RECORD), LEIDO POR     *
000500*                 : RFLU2CNS DESDE LOS ARCHIVOS DE RESUMEN.      *
000600*                 : ENCABEZADO CSV:                              *
000700*                 : "date,src_ip,dst_ip,total_flow_duration,     *
000800*                 :  total_fwd_pkts".                            *
000900*    APLICACION   : RED DE FLUJOS IOT                           *
001000******************************************************************
001100*------->  FECHA : 15/06/2024   PROGRAMADOR : E.D.RAMIREZ D.
001200*------->  REQ 24-0118 : ALTA INICIAL DEL COPY PARA RFLU2CNS.
001300******************************************************************
001400 01  RFLU-DPK-RECORD.
001500     05  RFLU-DPK-FECHA                  PIC X(10).
001600     05  RFLU-DPK-SRC-IP                 PIC X(15).
001700     05  RFLU-DPK-DST-IP                 PIC X(15).
001800     05  RFLU-DPK-DURACION               PIC S9(09)V9(02).
001900     05  RFLU-DPK-DURACION-ALT REDEFINES RFLU-DPK-DURACION.
002000         10  RFLU-DPK-DUR-ENTERO         PIC S9(09).
002100         10  RFLU-DPK-DUR-DECIMAL        PIC 9(02).
002200     05  RFLU-DPK-PAQUETES               PIC S9(09).
002300     05  RFLU-DPK-IND-ARCHIVO            PIC X(01) VALUE SPACE.
002400         88  RFLU-DPK-ARCH-VALIDO               VALUE "V".
002500         88  RFLU-DPK-ARCH-RECHAZADO            VALUE "R".
002600     05  RFLU-DPK-NUM-COLUMNAS           PIC 9(02) COMP.
002700     05  FILLER                          PIC X(15).
